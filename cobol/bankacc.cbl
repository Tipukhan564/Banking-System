000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANKACC.                                                  
000300 AUTHOR.        M TORRES SOLA.                                            
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.                  
000500 DATE-WRITTEN.  04/17/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.                    
000800*----------------------------------------------------------------*        
000900* BANKACC - SERVICIO DE CUENTAS (ACCOUNT SERVICES)               *        
001000* SUBPROGRAMA LLAMADO POR BANKCSV (ALTA MASIVA) Y BANKTXN        *        
001100* (TRANSFERENCIAS/DEPOSITOS/RETIROS) PARA TODA OPERACION QUE     *        
001200* TOQUE EL FICHERO MAESTRO DE CUENTAS.  SUSTITUYE AL ANTIGUO     *        
001300* BANK6 (ORDENAR TRANSFERENCIA EN PANTALLA) - AHORA NO HAY       *        
001400* PANTALLA, SOLO SE INVOCA CON UN CODIGO DE FUNCION.             *        
001500*----------------------------------------------------------------*        
001600* HISTORIAL DE CAMBIOS                                          *         
001700* FECHA      PROG  TICKET     DESCRIPCION                       *         
001800* ---------- ----- ---------- -------------------------------   *         
001900* 04/17/1989 MTS   CPD-0118   PRIMERA VERSION - ALTA DE CUENTA   *        
002000* 09/02/1989 MTS   CPD-0142   AÑADE ACTUALIZAR-SALDO (CR/DB)     *        
002100* 03/11/1990 MTS   CPD-0201   CONGELAR/DESCONGELAR CUENTA        *        
002200* 06/22/1991 JLP   CPD-0266   GENERACION DE IBAN PK + RETRY      *        
002300* 01/09/1992 JLP   CPD-0314   BUSQUEDA DE CUENTA (FUNCION LOOK)  *        
002400* 11/30/1993 MTS   CPD-0388   TIPO INTERES POR DEFECTO SAVINGS   *        
002500* 05/14/1994 RFG   CPD-0429   VALIDACION DE SALDO DISPONIBLE     *        
002600* 02/08/1995 RFG   CPD-0467   SELLO DE FECHA ULTIMA TRANSACCION  *        
002700* 07/19/1996 MTS   CPD-0512   ALTERNATE KEY SOBRE ACC-IBAN       *        
002800* 12/02/1996 RFG   CPD-0548   COMPUTE ROUNDED EN SALDOS          *        
002900* 04/28/1997 JLP   CPD-0581   RC-02 SALDO INSUFICIENTE           *        
003000* 10/06/1997 RFG   CPD-0603   DIVISA POR DEFECTO PKR             *        
003100* 08/19/1998 MTS   CPD-0655   REVISION FECHAS AÑO 2000 (Y2K)     *        
003200* 01/04/1999 MTS   CPD-0671   CAMPOS DE FECHA A 4 DIGITOS DE AÑO *        
003300* 06/30/1999 RFG   CPD-0688   PRUEBAS DE CORTE DE SIGLO                   
003400* 03/15/2001 JLP   CPD-0742   SUCURSAL POR DEFECTO 001                    
003500* 09/09/2002 RFG   CPD-0799   LIMPIEZA DE COMENTARIOS OBSOLETOS           
003600* 05/03/2004 JLP   CPD-0861   RENOMBRADO DESDE BANK6 A BANKACC            
003650* 11/14/2005 RFG   CPD-0902   QUITADAS FUNCTION RANDOM/CURRENT-           
003660*                             DATE, NO SOPORTADAS EN EL NUEVO             
003670*                             RUNTIME DE LOTES - SUSTITUIDAS POR          
003680*                             ACCEPT FROM TIME/DATE                       
003685* 02/17/2006 JLP   CPD-0912   QUITADA CLASE DIGITOS-HEX (NUNCA SE         
003687*                             USABA) Y RENOMBRADO EL CONMUTADOR           
003690*                             UPSI-0 A TRAZA-CUENTAS, AHORA SI SE         
003692*                             PRUEBA EN 0000-DESPACHO                     
003693* 03/02/2006 JLP   CPD-0913   ANADIDOS 88 DE ESTADO/TIPO DE               
003694*                             CUENTA (ACTIVA/CONGELADA/CERRADA,           
003695*                             SAVINGS/CURRENT/ISLAMIC/SALARY).            
003696*                             1000-CREAR-CUENTA USA TIPO-ES-              
003697*                             SAVINGS; 3000/3100 RECHAZAN SI LA           
003698*                             CUENTA YA ESTA EN ESE ESTADO.               
003700*----------------------------------------------------------------*        
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.   IBM-PC.                                               
004200 OBJECT-COMPUTER.   IBM-PC.                                               
004300 SPECIAL-NAMES.                                                           
004400     SWITCH UPSI-0 IS SW-TRAZA-CUENTAS                                    
004500         ON STATUS IS TRAZA-CUENTAS-ACTIVA                                
004600         OFF STATUS IS TRAZA-CUENTAS-INACTIVA.                            
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT CUENTAS ASSIGN TO DISK                                        
005200     ORGANIZATION IS INDEXED                                              
005300     ACCESS MODE IS DYNAMIC                                               
005400     RECORD KEY IS ACC-NUMBER                                             
005500     ALTERNATE RECORD KEY IS ACC-IBAN                                     
005600     FILE STATUS IS FS-CUENTAS.                                           
005700                                                                          
005800     SELECT CLIENTES ASSIGN TO DISK                                       
005900     ORGANIZATION IS INDEXED                                              
006000     ACCESS MODE IS DYNAMIC                                               
006100     RECORD KEY IS CUST-ID                                                
006200     FILE STATUS IS FS-CLIENTES.                                          
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  CUENTAS                                                              
006700     LABEL RECORD STANDARD                                                
006800     VALUE OF FILE-ID IS "cuentas.ubd".                                   
006900 01  ACCOUNT-MASTER-REG.                                                  
007000     02  ACC-NUMBER             PIC 9(20).                                
007100     02  ACC-IBAN               PIC X(24).                                
007200     02  ACC-CUSTOMER-ID        PIC X(16).                                
007300     02  ACC-TYPE               PIC X(12).                                
007400     02  ACC-BALANCE            PIC S9(17)V99.                            
007500     02  ACC-AVAILABLE-BALANCE  PIC S9(17)V99.                            
007600     02  ACC-CURRENCY           PIC X(3).                                 
007700     02  ACC-STATUS             PIC X(8).                                 
007800     02  ACC-BRANCH-CODE        PIC X(3).                                 
007900     02  ACC-BRANCH-NAME        PIC X(20).                                
008000     02  ACC-INTEREST-RATE      PIC S9(3)V99.                             
008100     02  ACC-LAST-TXN-DATE      PIC 9(14).                                
008200     02  FILLER                 PIC X(20).                                
008300                                                                          
008400 FD  CLIENTES                                                             
008500     LABEL RECORD STANDARD                                                
008600     VALUE OF FILE-ID IS "clientes.ubd".                                  
008700 01  CUSTOMER-MASTER-REG.                                                 
008800     02  CUST-ID                PIC X(16).                                
008900     02  CUST-FIRST-NAME        PIC X(30).                                
009000     02  CUST-LAST-NAME         PIC X(30).                                
009100     02  CUST-EMAIL             PIC X(50).                                
009200     02  CUST-CNIC              PIC X(15).                                
009300     02  CUST-PHONE             PIC X(15).                                
009400     02  CUST-DOB               PIC 9(8).                                 
009500     02  CUST-ACCOUNT-TYPE      PIC X(12).                                
009600     02  CUST-TYPE              PIC X(10).                                
009700     02  CUST-STATUS            PIC X(8).                                 
009800     02  CUST-NADRA-VERIFIED    PIC X(1).                                 
009900     02  CUST-PASSWORD-HASH     PIC X(32).                                
010000     02  FILLER                 PIC X(10).                                
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300*>> CODIGOS DE ESTADO DE FICHERO                                          
010400 77  FS-CUENTAS                 PIC X(2).                                 
010500 77  FS-CLIENTES                PIC X(2).                                 
010600                                                                          
010700*>> CONSTANTES DE TIPO DE CUENTA VALIDAS (MISMO ORDEN QUE BANKCSV)        
010800 78  TIPO-SAVINGS               VALUE "SAVINGS".                          
010900 78  TIPO-CURRENT               VALUE "CURRENT".                          
011000 78  TIPO-ISLAMIC               VALUE "ISLAMIC".                          
011100                                                                          
011200 01  CAMPOS-FECHA.                                                        
011300     05  FECHA-SIS.                                                       
011400         10  ANO-SIS            PIC 9(4).                                 
011500         10  MES-SIS            PIC 9(2).                                 
011600         10  DIA-SIS            PIC 9(2).                                 
011700     05  HORA-SIS.                                                        
011800         10  HORAS-SIS          PIC 9(2).                                 
011900         10  MINUTOS-SIS        PIC 9(2).                                 
012000         10  SEGUNDOS-SIS       PIC 9(2).                                 
012100         10  MILISEGUNDOS-SIS   PIC 9(2).                                 
012200     05  DIF-GMT-SIS            PIC S9(4).                                
012300                                                                          
012400 01  W-SEMILLA-ALEATORIA        PIC 9(8) COMP.                            
012410 01  W-RELOJ-ALEATORIO          PIC 9(8) COMP.                            
012500 01  W-SUFIJO-NUMERICO          PIC 9(20).                                
012600 01  W-SUFIJO-IBAN              PIC 9(16).                                
012700 01  W-REINTENTOS-CTA           PIC 9(3) COMP.                            
012800 01  W-REINTENTOS-IBAN          PIC 9(3) COMP.                            
012900 01  W-MAX-REINTENTOS           PIC 9(3) COMP VALUE 999.                  
013000 01  ACC-NUMBER-GENERADO        PIC 9(20).                                
013100 01  ACC-IBAN-GENERADO          PIC X(24).                                
013200 01  ACC-IBAN-CANDIDATO         PIC X(24).                                
013300                                                                          
013400*>> VISTA REDEFINIDA DE LA FECHA DE SISTEMA PARA EL SELLO                 
013500*>> AAAAMMDDHHMMSS DE ULTIMA TRANSACCION                                  
013600 01  W-FECHA-HORA-SIS REDEFINES CAMPOS-FECHA.                             
013700     05  W-FHS-FECHA            PIC 9(8).                                 
013800     05  W-FHS-HORA             PIC 9(6).                                 
013900     05  FILLER                 PIC X(6).                                 
014000                                                                          
014100*>> VISTA REDEFINIDA PARA COMPROBAR SI EL TIPO DE CUENTA                  
014200*>> SOLICITADO ES SAVINGS (TIPO DE INTERES 5.00 VS 0.00)                  
014300 01  W-TIPO-CUENTA-CHK REDEFINES ACC-TYPE.                                
014400     05  W-TIPO-8                PIC X(7).                                
014410         88  TIPO-ES-SAVINGS     VALUE "SAVINGS".                         
014420         88  TIPO-ES-CURRENT     VALUE "CURRENT".                         
014430         88  TIPO-ES-ISLAMIC     VALUE "ISLAMIC".                         
014440         88  TIPO-ES-SALARY      VALUE "SALARY ".                         
014500     05  FILLER                  PIC X(5).                                
014550*>> VISTA REDEFINIDA DEL ESTADO DE CUENTA PARA LA COMPROBACION            
014560*>> RAPIDA DE CONGELADA/ACTIVA EN LAS FUNCIONES POST/FRZE/ACTV            
014570 01  W-ESTADO-CUENTA-CHK REDEFINES ACC-STATUS.                            
014580     05  W-EC-6                  PIC X(6).                                
014582         88  ESTADO-ACTIVA      VALUE "ACTIVE".                           
014584         88  ESTADO-CONGELADA   VALUE "FROZEN".                           
014586         88  ESTADO-CERRADA     VALUE "CLOSED".                           
014590     05  FILLER                  PIC X(2).                                
014600                                                                          
014700 LINKAGE SECTION.                                                         
014800 01  LK-FUNCION                 PIC X(4).                                 
014900 01  LK-NUM-CUENTA              PIC 9(20).                                
015000 01  LK-ID-CLIENTE              PIC X(16).                                
015100 01  LK-TIPO-CUENTA             PIC X(12).                                
015200 01  LK-DIVISA                  PIC X(3).                                 
015300 01  LK-IMPORTE                 PIC S9(17)V99.                            
015400 01  LK-INDICADOR-CR-DB         PIC X(1).                                 
015500 01  LK-COD-RETORNO             PIC X(2).                                 
015600 01  LK-CUENTA-RESULTADO.                                                 
015700     02  LK-CR-NUMBER           PIC 9(20).                                
015800     02  LK-CR-IBAN             PIC X(24).                                
015900     02  LK-CR-CUSTOMER-ID      PIC X(16).                                
016000     02  LK-CR-TYPE             PIC X(12).                                
016100     02  LK-CR-BALANCE          PIC S9(17)V99.                            
016200     02  LK-CR-AVAILABLE        PIC S9(17)V99.                            
016300     02  LK-CR-CURRENCY         PIC X(3).                                 
016400     02  LK-CR-STATUS           PIC X(8).                                 
016500     02  LK-CR-BRANCH-CODE      PIC X(3).                                 
016600     02  LK-CR-BRANCH-NAME      PIC X(20).                                
016700     02  LK-CR-INTEREST         PIC S9(3)V99.                             
016800     02  LK-CR-LAST-TXN-DATE    PIC 9(14).                                
016900                                                                          
017000 PROCEDURE DIVISION USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
017100     LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB               
017200     LK-COD-RETORNO LK-CUENTA-RESULTADO.                                  
017300                                                                          
017400 0000-DESPACHO.                                                           
017500     MOVE "00" TO LK-COD-RETORNO.                                         
017510     IF TRAZA-CUENTAS-ACTIVA                                              
017520         DISPLAY "BANKACC - FUNCION: " LK-FUNCION                         
017530             " CUENTA: " LK-NUM-CUENTA                                    
017540     END-IF.                                                              
017600     EVALUATE LK-FUNCION                                                  
017700         WHEN "CREA"                                                      
017800             PERFORM 1000-CREAR-CUENTA THRU 1000-EXIT                     
017900         WHEN "POST"                                                      
018000             PERFORM 2000-ACTUALIZAR-SALDO THRU 2000-EXIT                 
018100         WHEN "FRZE"                                                      
018200             PERFORM 3000-CONGELAR-CUENTA THRU 3000-EXIT                  
018300         WHEN "ACTV"                                                      
018400             PERFORM 3100-DESCONGELAR-CUENTA THRU 3100-EXIT               
018500         WHEN "LOOK"                                                      
018600             PERFORM 4000-BUSCAR-CUENTA THRU 4000-EXIT                    
018700         WHEN OTHER                                                       
018800             MOVE "99" TO LK-COD-RETORNO                                  
018900     END-EVALUATE.                                                        
019000     GOBACK.                                                              
019100                                                                          
019200*----------------------------------------------------------------         
019300* 1000-CREAR-CUENTA - ALTA DE CUENTA (AccountService.createAccount        
019400* PASOS 1-5 DEL BATCH FLOW: BUSCA CLIENTE, GENERA NUMERO E IBAN           
019500* UNICOS, APLICA VALORES POR DEFECTO Y ESCRIBE CUENTAS.                   
019600*----------------------------------------------------------------         
019700 1000-CREAR-CUENTA.                                                       
019800     OPEN I-O CLIENTES.                                                   
019900     IF FS-CLIENTES NOT = "00"                                            
020000         MOVE "90" TO LK-COD-RETORNO                                      
020100         GO TO 1000-EXIT                                                  
020200     END-IF.                                                              
020300     MOVE LK-ID-CLIENTE TO CUST-ID.                                       
020400     READ CLIENTES INVALID KEY                                            
020500         MOVE "10" TO LK-COD-RETORNO                                      
020600         CLOSE CLIENTES                                                   
020700         GO TO 1000-EXIT                                                  
020800     END-READ.                                                            
020900     CLOSE CLIENTES.                                                      
021000                                                                          
021100     OPEN I-O CUENTAS.                                                    
021200     IF FS-CUENTAS NOT = "00"                                             
021300         MOVE "90" TO LK-COD-RETORNO                                      
021400         GO TO 1000-EXIT                                                  
021500     END-IF.                                                              
021600                                                                          
021700     PERFORM 1050-GENERAR-NUM-CUENTA THRU 1050-EXIT.                      
021800     PERFORM 1100-GENERAR-IBAN THRU 1100-EXIT.                            
021900                                                                          
022000     MOVE ACC-NUMBER-GENERADO TO ACC-NUMBER.                              
022100     MOVE ACC-IBAN-GENERADO   TO ACC-IBAN.                                
022200     MOVE LK-ID-CLIENTE       TO ACC-CUSTOMER-ID.                         
022300     MOVE LK-TIPO-CUENTA      TO ACC-TYPE.                                
022400                                                                          
022500     IF LK-DIVISA = SPACES                                                
022600         MOVE "PKR" TO ACC-CURRENCY                                       
022700     ELSE                                                                 
022800         MOVE LK-DIVISA TO ACC-CURRENCY                                   
022900     END-IF.                                                              
023000                                                                          
023100     MOVE ACC-TYPE TO W-TIPO-CUENTA-CHK.                                  
023200     IF TIPO-ES-SAVINGS                                                   
023300         MOVE 5.00 TO ACC-INTEREST-RATE                                   
023400     ELSE                                                                 
023500         MOVE 0.00 TO ACC-INTEREST-RATE                                   
023600     END-IF.                                                              
023700                                                                          
023800     MOVE "ACTIVE"       TO ACC-STATUS.                                   
023900     MOVE "001"          TO ACC-BRANCH-CODE.                              
024000     MOVE "Main Branch"  TO ACC-BRANCH-NAME.                              
024100     MOVE 0.00           TO ACC-BALANCE.                                  
024200     MOVE 0.00           TO ACC-AVAILABLE-BALANCE.                        
024300     MOVE 0              TO ACC-LAST-TXN-DATE.                            
024400                                                                          
024500     WRITE ACCOUNT-MASTER-REG                                             
024600         INVALID KEY                                                      
024700             MOVE "11" TO LK-COD-RETORNO                                  
024800     END-WRITE.                                                           
024900                                                                          
025000     MOVE ACCOUNT-MASTER-REG TO LK-CUENTA-RESULTADO.                      
025100     CLOSE CUENTAS.                                                       
025200 1000-EXIT.                                                               
025300     EXIT.                                                                
025400                                                                          
025500*----------------------------------------------------------------         
025600* 1050-GENERAR-NUM-CUENTA - NUMERO DE CUENTA DE 20 DIGITOS,               
025700* REINTENTA MIENTRAS EXISTA EN CUENTAS (UNICIDAD POR CLAVE)               
025800*----------------------------------------------------------------         
025900 1050-GENERAR-NUM-CUENTA.                                                 
026000     MOVE 0 TO W-REINTENTOS-CTA.                                          
026100 1050-REINTENTO.                                                          
026200     ADD 1 TO W-REINTENTOS-CTA.                                           
026210     ACCEPT W-RELOJ-ALEATORIO FROM TIME.                                  
026300     COMPUTE W-SEMILLA-ALEATORIA =                                        
026400         (W-RELOJ-ALEATORIO + W-REINTENTOS-CTA) * 9973.                   
026500     MOVE W-SEMILLA-ALEATORIA TO W-SUFIJO-NUMERICO.                       
026600     MOVE W-SUFIJO-NUMERICO TO ACC-NUMBER.                                
026700     READ CUENTAS INVALID KEY                                             
026800         MOVE W-SUFIJO-NUMERICO TO ACC-NUMBER-GENERADO                    
026900         GO TO 1050-EXIT                                                  
027000     END-READ.                                                            
027100     IF W-REINTENTOS-CTA < W-MAX-REINTENTOS                               
027200         GO TO 1050-REINTENTO                                             
027300     END-IF.                                                              
027400     MOVE W-SUFIJO-NUMERICO TO ACC-NUMBER-GENERADO.                       
027500 1050-EXIT.                                                               
027600     EXIT.                                                                
027700                                                                          
027800*----------------------------------------------------------------         
027900* 1100-GENERAR-IBAN - "PK" + "00" + "ABCD" + SUFIJO DE 16 DIGITOS         
028000* (LOS DIGITOS DE CONTROL SON EL PLACEHOLDER FIJO "00" - ASI LO           
028100* HACIA EL SISTEMA ORIGINAL, NO SE RECALCULAN AQUI).                      
028200*----------------------------------------------------------------         
028300 1100-GENERAR-IBAN.                                                       
028400     MOVE 0 TO W-REINTENTOS-IBAN.                                         
028500 1100-REINTENTO.                                                          
028600     ADD 1 TO W-REINTENTOS-IBAN.                                          
028610     ACCEPT W-RELOJ-ALEATORIO FROM TIME.                                  
028700     COMPUTE W-SUFIJO-IBAN =                                              
028800         (W-RELOJ-ALEATORIO + W-REINTENTOS-IBAN) * 99999999.              
028900     STRING "PK" "00" "ABCD" W-SUFIJO-IBAN                                
029000         DELIMITED BY SIZE INTO ACC-IBAN-CANDIDATO                        
029100     END-STRING.                                                          
029200     MOVE ACC-IBAN-CANDIDATO TO ACC-IBAN.                                 
029300     READ CUENTAS KEY IS ACC-IBAN INVALID KEY                             
029400         MOVE ACC-IBAN-CANDIDATO TO ACC-IBAN-GENERADO                     
029500         GO TO 1100-EXIT                                                  
029600     END-READ.                                                            
029700     IF W-REINTENTOS-IBAN < W-MAX-REINTENTOS                              
029800         GO TO 1100-REINTENTO                                             
029900     END-IF.                                                              
030000     MOVE ACC-IBAN-CANDIDATO TO ACC-IBAN-GENERADO.                        
030100 1100-EXIT.                                                               
030200     EXIT.                                                                
030300                                                                          
030400*----------------------------------------------------------------         
030500* 2000-ACTUALIZAR-SALDO - AccountService.updateBalance                    
030600* CREDITO SUMA A SALDO Y DISPONIBLE; DEBITO RECHAZA SI EL                 
030700* DISPONIBLE ES MENOR QUE EL IMPORTE (RC-02 SALDO INSUFICIENTE).          
030800*----------------------------------------------------------------         
030900 2000-ACTUALIZAR-SALDO.                                                   
031000     OPEN I-O CUENTAS.                                                    
031100     IF FS-CUENTAS NOT = "00"                                             
031200         MOVE "90" TO LK-COD-RETORNO                                      
031300         GO TO 2000-EXIT                                                  
031400     END-IF.                                                              
031500     MOVE LK-NUM-CUENTA TO ACC-NUMBER.                                    
031600     READ CUENTAS INVALID KEY                                             
031700         MOVE "10" TO LK-COD-RETORNO                                      
031800         CLOSE CUENTAS                                                    
031900         GO TO 2000-EXIT                                                  
032000     END-READ.                                                            
032100                                                                          
032200     IF LK-INDICADOR-CR-DB = "D"                                          
032300         IF ACC-AVAILABLE-BALANCE < LK-IMPORTE                            
032400             MOVE "02" TO LK-COD-RETORNO                                  
032500             CLOSE CUENTAS                                                
032600             GO TO 2000-EXIT                                              
032700         END-IF                                                           
032800         COMPUTE ACC-BALANCE ROUNDED =                                    
032900             ACC-BALANCE - LK-IMPORTE                                     
033000         COMPUTE ACC-AVAILABLE-BALANCE ROUNDED =                          
033100             ACC-AVAILABLE-BALANCE - LK-IMPORTE                           
033200     ELSE                                                                 
033300         COMPUTE ACC-BALANCE ROUNDED =                                    
033400             ACC-BALANCE + LK-IMPORTE                                     
033500         COMPUTE ACC-AVAILABLE-BALANCE ROUNDED =                          
033600             ACC-AVAILABLE-BALANCE + LK-IMPORTE                           
033700     END-IF.                                                              
033800                                                                          
033900     ACCEPT FECHA-SIS FROM DATE YYYYMMDD.                                 
033910     ACCEPT HORA-SIS FROM TIME.                                           
034000     MOVE W-FHS-FECHA TO ACC-LAST-TXN-DATE(1:8).                          
034100     MOVE W-FHS-HORA  TO ACC-LAST-TXN-DATE(9:6).                          
034200                                                                          
034300     REWRITE ACCOUNT-MASTER-REG                                           
034400         INVALID KEY                                                      
034500             MOVE "11" TO LK-COD-RETORNO                                  
034600     END-REWRITE.                                                         
034700                                                                          
034800     MOVE ACCOUNT-MASTER-REG TO LK-CUENTA-RESULTADO.                      
034900     CLOSE CUENTAS.                                                       
035000 2000-EXIT.                                                               
035100     EXIT.                                                                
035200                                                                          
035300*----------------------------------------------------------------         
035400* 3000-CONGELAR-CUENTA / 3100-DESCONGELAR-CUENTA                          
035500* REESCRIBE ACC-STATUS A FROZEN O ACTIVE PARA LA CUENTA DADA.             
035600*----------------------------------------------------------------         
035700 3000-CONGELAR-CUENTA.                                                    
035800     OPEN I-O CUENTAS.                                                    
035900     MOVE LK-NUM-CUENTA TO ACC-NUMBER.                                    
036000     READ CUENTAS INVALID KEY                                             
036100         MOVE "10" TO LK-COD-RETORNO                                      
036200         CLOSE CUENTAS                                                    
036300         GO TO 3000-EXIT                                                  
036400     END-READ.                                                            
036410     IF ESTADO-CONGELADA                                                  
036420         MOVE "12" TO LK-COD-RETORNO                                      
036430         CLOSE CUENTAS                                                    
036440         GO TO 3000-EXIT                                                  
036450     END-IF.                                                              
036500     MOVE "FROZEN" TO ACC-STATUS.                                         
036600     REWRITE ACCOUNT-MASTER-REG.                                          
036700     MOVE ACCOUNT-MASTER-REG TO LK-CUENTA-RESULTADO.                      
036800     CLOSE CUENTAS.                                                       
036900 3000-EXIT.                                                               
037000     EXIT.                                                                
037100                                                                          
037200 3100-DESCONGELAR-CUENTA.                                                 
037300     OPEN I-O CUENTAS.                                                    
037400     MOVE LK-NUM-CUENTA TO ACC-NUMBER.                                    
037500     READ CUENTAS INVALID KEY                                             
037600         MOVE "10" TO LK-COD-RETORNO                                      
037700         CLOSE CUENTAS                                                    
037800         GO TO 3100-EXIT                                                  
037900     END-READ.                                                            
037910     IF ESTADO-ACTIVA                                                     
037920         MOVE "13" TO LK-COD-RETORNO                                      
037930         CLOSE CUENTAS                                                    
037940         GO TO 3100-EXIT                                                  
037950     END-IF.                                                              
038000     MOVE "ACTIVE" TO ACC-STATUS.                                         
038100     REWRITE ACCOUNT-MASTER-REG.                                          
038200     MOVE ACCOUNT-MASTER-REG TO LK-CUENTA-RESULTADO.                      
038300     CLOSE CUENTAS.                                                       
038400 3100-EXIT.                                                               
038500     EXIT.                                                                
038600                                                                          
038700*----------------------------------------------------------------         
038800* 4000-BUSCAR-CUENTA - CONSULTA DE CUENTA POR NUMERO, SOLO LECTURA        
038900*----------------------------------------------------------------         
039000 4000-BUSCAR-CUENTA.                                                      
039100     OPEN INPUT CUENTAS.                                                  
039200     MOVE LK-NUM-CUENTA TO ACC-NUMBER.                                    
039300     READ CUENTAS INVALID KEY                                             
039400         MOVE "10" TO LK-COD-RETORNO                                      
039500     END-READ.                                                            
039600     MOVE ACCOUNT-MASTER-REG TO LK-CUENTA-RESULTADO.                      
039700     CLOSE CUENTAS.                                                       
039800 4000-EXIT.                                                               
039900     EXIT.                                                                
040000                                                                          



