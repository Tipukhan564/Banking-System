000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANKCSV.                                                  
000300 AUTHOR.        M TORRES SOLA.                                            
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.                  
000500 DATE-WRITTEN.  02/06/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.                    
000800*----------------------------------------------------------------*        
000900* BANKCSV - ALTA MASIVA DE CLIENTES (CSV PROCESSING SERVICE)     *        
001000* LEE EL FICHERO DE ALTAS (CABECERA + LINEAS SEPARADAS POR       *        
001100* COMAS), VALIDA CADA LINEA, CREA EL CLIENTE EN CLIENTES.UBD Y   *        
001200* ABRE SU CUENTA LLAMANDO A BANKACC.  SUSTITUYE AL MENU DE       *        
001300* PANTALLA DE BANK1 (AHORA ES UN PROCESO POR LOTES).             *        
001400*----------------------------------------------------------------*        
001500* HISTORIAL DE CAMBIOS                                          *         
001600* FECHA      PROG  TICKET     DESCRIPCION                       *         
001700* ---------- ----- ---------- -------------------------------   *         
001800* 02/06/1989 MTS   CPD-0102   PRIMERA VERSION - ALTA DE CLIENTE  *        
001900* 09/21/1989 MTS   CPD-0159   VALIDACION DE CORREO DUPLICADO     *        
002000* 03/11/1990 MTS   CPD-0201   VALIDACION DE CNIC DUPLICADO       *        
002100* 10/02/1990 JLP   CPD-0233   VALIDACION DE TIPO DE CUENTA       *        
002200* 05/14/1991 JLP   CPD-0260   LLAMADA A BANKENC PARA CIFRAR CNIC *        
002300* 12/08/1992 RFG   CPD-0327   APERTURA DE CUENTA VIA BANKACC     *        
002400* 06/19/1993 RFG   CPD-0349   CONTADOR DE ALTAS AL FINAL DEL RUN *        
002500* 02/25/1995 MTS   CPD-0452   VALIDAR-FORMATO-CSV COMO PASE PREV *        
002600* 07/30/1996 JLP   CPD-0523   AISLAMIENTO DE ERRORES POR LINEA   *        
002700* 08/19/1998 MTS   CPD-0655   REVISION FECHAS AÑO 2000 (Y2K)     *        
002800* 01/04/1999 MTS   CPD-0673   DOB Y STAMPS A 8/14 DIGITOS        *        
002900* 06/30/1999 RFG   CPD-0690   PRUEBAS DE CORTE DE SIGLO          *        
003000* 05/03/2004 JLP   CPD-0863   RENOMBRADO DESDE BANK1 A BANKCSV            
003050* 11/14/2005 RFG   CPD-0904   QUITADAS FUNCTION RANDOM/UPPER-             
003060*                             CASE, NO SOPORTADAS EN EL NUEVO             
003070*                             RUNTIME DE LOTES - SUSTITUIDAS POR          
003080*                             ACCEPT FROM TIME E INSPECT                  
003085* 02/17/2006 JLP   CPD-0911   9000-VALIDAR-FORMATO-CSV NO CONTABA         
003090*                             LAS COLUMNAS DE LA CABECERA, SOLO           
003092*                             COMPROBABA LOS 3 NOMBRES - AHORA            
003094*                             9010-CONTAR-COLUMNAS CUENTA LAS             
003096*                             COMAS Y EXIGE 7 COLUMNAS MINIMO             
003097* 03/02/2006 JLP   CPD-0917   RENOMBRADO EL CONMUTADOR UPSI-2 A           
003098*                             TRAZA-ALTAS (SE PRUEBA EN                   
003099*                             2000-PROCESAR-LINEA); LA CLASE              
003101*                             CLASE-DIGITOS YA DECLARADA SE USA           
003102*                             AHORA EN LA MISMA TRAZA PARA AVISAR         
003103*                             DE CNIC CON CARACTERES NO NUMERICOS         
003105* 03/05/2006 JLP   CPD-0920   2350-VALIDAR-FECHA-NACIMIENTO               
003106*                             (NUEVA) RECHAZA MES/DIA DE NACIMIENTO       
003107*                             FUERA DE RANGO; EL CUST-ID GENERADO         
003108*                             SE COMPRUEBA EN 2400-CREAR-CLIENTE          
003109*                             (PREFIJO CUST) ANTES DE GRABARLO            
003110*----------------------------------------------------------------*        
003200                                                                          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.   IBM-PC.                                               
003600 OBJECT-COMPUTER.   IBM-PC.                                               
003700 SPECIAL-NAMES.                                                           
003800     CLASS CLASE-DIGITOS IS "0" THRU "9"                                  
003900     SWITCH UPSI-2 IS SW-TRAZA-ALTAS                                      
004000         ON STATUS IS TRAZA-ALTAS-ACTIVA                                  
004100         OFF STATUS IS TRAZA-ALTAS-INACTIVA.                              
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT CLIENTES-ALTA ASSIGN TO DISK                                  
004600     ORGANIZATION IS LINE SEQUENTIAL                                      
004700     FILE STATUS IS FS-ALTA.                                              
004800                                                                          
004900     SELECT CLIENTES ASSIGN TO DISK                                       
005000     ORGANIZATION IS INDEXED                                              
005100     ACCESS MODE IS DYNAMIC                                               
005200     RECORD KEY IS CUST-ID                                                
005300     ALTERNATE RECORD KEY IS CUST-EMAIL                                   
005400     ALTERNATE RECORD KEY IS CUST-CNIC                                    
005500     FILE STATUS IS FS-CLIENTES.                                          
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  CLIENTES-ALTA                                                        
006000     LABEL RECORD STANDARD                                                
006100     VALUE OF FILE-ID IS "altacli.dat".                                   
006200 01  LINEA-ALTA                  PIC X(200).                              
006300                                                                          
006400 FD  CLIENTES                                                             
006500     LABEL RECORD STANDARD                                                
006600     VALUE OF FILE-ID IS "clientes.ubd".                                  
006700 01  CUSTOMER-MASTER-REG.                                                 
006800     02  CUST-ID                 PIC X(16).                               
006900     02  CUST-FIRST-NAME         PIC X(30).                               
007000     02  CUST-LAST-NAME          PIC X(30).                               
007100     02  CUST-EMAIL               PIC X(50).                              
007200     02  CUST-CNIC                PIC X(15).                              
007300     02  CUST-PHONE                PIC X(15).                             
007400     02  CUST-DOB                   PIC 9(8).                             
007500     02  CUST-ACCOUNT-TYPE          PIC X(12).                            
007600     02  CUST-TYPE                  PIC X(10).                            
007700     02  CUST-STATUS                PIC X(8).                             
007800     02  CUST-NADRA-VERIFIED        PIC X(1).                             
007900     02  CUST-PASSWORD-HASH         PIC X(32).                            
008000     02  FILLER                     PIC X(10).                            
008100                                                                          
008200 WORKING-STORAGE SECTION.                                                 
008300 77  FS-ALTA                     PIC X(2).                                
008400 77  FS-CLIENTES                 PIC X(2).                                
008500 77  W-FIN-ALTA                  PIC X(1) VALUE "N".                      
008600     88  FIN-ALTA                 VALUE "S".                              
008700 77  W-LINEA-NUM                 PIC 9(6) COMP VALUE 0.                   
008800 77  W-ALTAS-OK                  PIC 9(6) COMP VALUE 0.                   
008900 77  W-ALTAS-RECHAZADAS          PIC 9(6) COMP VALUE 0.                   
009000                                                                          
009100 78  TIPO-SAVINGS        VALUE "SAVINGS".                                 
009200 78  TIPO-CURRENT        VALUE "CURRENT".                                 
009300 78  TIPO-FIXED-DEPOSIT  VALUE "FIXED_DEPOSIT".                           
009400 78  TIPO-SALARY         VALUE "SALARY".                                  
009500 78  TIPO-ISLAMIC        VALUE "ISLAMIC".                                 
009600                                                                          
009700*>> CAMPOS DE LA LINEA DE ALTA, SEPARADOS POR COMAS                       
009800*>> firstName,lastName,email,cnic,phoneNumber,dateOfBirth,accountT        
009900 01  W-TABLA-CAMPOS.                                                      
010000     05  W-CAMPO OCCURS 7 TIMES   PIC X(50).                              
010100                                                                          
010200 01  REQ-FIRST-NAME               PIC X(30).                              
010300 01  REQ-LAST-NAME                PIC X(30).                              
010400 01  REQ-EMAIL                    PIC X(50).                              
010500 01  REQ-CNIC                     PIC X(15).                              
010600 01  REQ-CNIC-CIFRADO             PIC X(15).                              
010700 01  REQ-PHONE                    PIC X(15).                              
010800 01  REQ-DOB                      PIC 9(8).                               
010900 01  REQ-ACCOUNT-TYPE             PIC X(12).                              
011000 01  REQ-ACCOUNT-TYPE-MAY         PIC X(12).                              
011100                                                                          
011200 01  W-CNIC-ENCONTRADO            PIC X(1).                               
011300     88  CNIC-YA-EXISTE           VALUE "S".                              
011400 01  W-TIPO-CUENTA-VALIDO         PIC X(1).                               
011500     88  TIPO-CUENTA-ES-VALIDO    VALUE "S".                              
011510 01  W-FECHA-NAC-VALIDA          PIC X(1).                                
011520     88  FECHA-NAC-ES-VALIDA     VALUE "S".                               
011600                                                                          
011700 01  W-CUST-ID-GENERADO            PIC X(16).                             
011701 01  W-CUST-ID-VISTA REDEFINES W-CUST-ID-GENERADO.                        
011702     05  W-CIV-PREFIJO              PIC X(4).                             
011703         88  CIV-PREFIJO-VALIDO     VALUE "CUST".                         
011704     05  W-CIV-SUFIJO               PIC X(12).                            
011800 01  W-SUFIJO-CLIENTE              PIC 9(12).                             
011900 01  W-CONTADOR-SEMILLA            PIC 9(9) COMP VALUE 0.                 
011910 01  W-RELOJ-ALEATORIO             PIC 9(8) COMP.                         
012000                                                                          
012100 01  W-PASSWORD-PLACEHOLDER         PIC X(32)                             
012200     VALUE "SIN-HASH-GENERADO-EN-ALTA-INIC".                              
012300                                                                          
012400 01  REQ-DOB-DESGLOSE REDEFINES REQ-DOB.                                  
012401     05  REQ-DOB-ANO                PIC 9(4).                             
012402     05  REQ-DOB-MES                PIC 9(2).                             
012403     05  REQ-DOB-DIA                PIC 9(2).                             
012600                                                                          
012700 01  W-CABECERA-VALIDA             PIC X(1).                              
012800     88  CABECERA-ES-VALIDA        VALUE "S".                             
012900 01  W-CABECERA-MAYUSC              PIC X(200).                           
012901 01  W-CABECERA-COLUMNAS REDEFINES W-CABECERA-MAYUSC.                     
012902     05  W-CMC-CARACTER             PIC X(01) OCCURS 199.                 
012903     05  FILLER                     PIC X(01).                            
012904 01  W-CONTADOR-COMAS               PIC 9(02) COMP VALUE 0.               
012905 01  W-IDX-COLUMNAS                 PIC 9(03) COMP VALUE 0.               
013000                                                                          
013100*>> RESULTADO DE LA LLAMADA A BANKENC (CIFRADO CNIC)                      
013200 01  LK-ENC-FUNCION                 PIC X(4).                             
013300 01  LK-ENC-ENTRADA                 PIC X(60).                            
013400 01  LK-ENC-SALIDA                  PIC X(60).                            
013500                                                                          
013600*>> RESULTADO DE LA LLAMADA A BANKACC (CREACION DE CUENTA)                
013700 01  LK-FUNCION                     PIC X(4).                             
013800 01  LK-NUM-CUENTA                  PIC 9(20).                            
013900 01  LK-ID-CLIENTE                  PIC X(16).                            
014000 01  LK-TIPO-CUENTA                 PIC X(12).                            
014100 01  LK-DIVISA                      PIC X(3).                             
014200 01  LK-IMPORTE                     PIC S9(17)V99.                        
014300 01  LK-INDICADOR-CR-DB             PIC X(1).                             
014400 01  LK-COD-RETORNO                 PIC X(2).                             
014500 01  LK-CUENTA-RESULTADO.                                                 
014600     02  LK-CR-NUMBER                PIC 9(20).                           
014700     02  LK-CR-IBAN                  PIC X(24).                           
014800     02  LK-CR-CUSTOMER-ID           PIC X(16).                           
014900     02  LK-CR-TYPE                  PIC X(12).                           
015000     02  LK-CR-BALANCE               PIC S9(17)V99.                       
015100     02  LK-CR-AVAILABLE             PIC S9(17)V99.                       
015200     02  LK-CR-CURRENCY              PIC X(3).                            
015300     02  LK-CR-STATUS                PIC X(8).                            
015400     02  LK-CR-BRANCH-CODE           PIC X(3).                            
015500     02  LK-CR-BRANCH-NAME           PIC X(20).                           
015600     02  LK-CR-INTEREST              PIC S9(3)V99.                        
015700     02  LK-CR-LAST-TXN-DATE         PIC 9(14).                           
015800                                                                          
015900 PROCEDURE DIVISION.                                                      
016000 0000-INICIO.                                                             
016100     PERFORM 9000-VALIDAR-FORMATO-CSV THRU 9000-EXIT.                     
016200     IF NOT CABECERA-ES-VALIDA                                            
016300         DISPLAY "BANKCSV - FORMATO DE FICHERO DE ALTA INVALIDO"          
016400         GOBACK                                                           
016500     END-IF.                                                              
016600                                                                          
016700     OPEN INPUT CLIENTES-ALTA.                                            
016800     IF FS-ALTA NOT = "00"                                                
016900         DISPLAY "BANKCSV - NO SE PUEDE ABRIR ALTACLI.DAT"                
017000         GOBACK                                                           
017100     END-IF.                                                              
017200     OPEN I-O CLIENTES.                                                   
017300     IF FS-CLIENTES NOT = "00"                                            
017400         DISPLAY "BANKCSV - NO SE PUEDE ABRIR CLIENTES.UBD"               
017500         CLOSE CLIENTES-ALTA                                              
017600         GOBACK                                                           
017700     END-IF.                                                              
017800                                                                          
017900     PERFORM 1000-LEER-CABECERA THRU 1000-EXIT.                           
018000                                                                          
018100 0100-LEER-LINEA.                                                         
018200     READ CLIENTES-ALTA                                                   
018300         AT END                                                           
018400             MOVE "S" TO W-FIN-ALTA                                       
018500             GO TO 0900-FIN                                               
018600     END-READ.                                                            
018700     ADD 1 TO W-LINEA-NUM.                                                
018800     ADD 1 TO W-CONTADOR-SEMILLA.                                         
018900                                                                          
019000     PERFORM 2000-PROCESAR-LINEA THRU 2000-EXIT.                          
019100                                                                          
019200     GO TO 0100-LEER-LINEA.                                               
019300                                                                          
019400*----------------------------------------------------------------         
019500* 1000-LEER-CABECERA - DESCARTA LA PRIMERA LINEA (CABECERA).              
019600*----------------------------------------------------------------         
019700 1000-LEER-CABECERA.                                                      
019800     READ CLIENTES-ALTA                                                   
019900         AT END                                                           
020000             MOVE "S" TO W-FIN-ALTA                                       
020100     END-READ.                                                            
020200 1000-EXIT.                                                               
020300     EXIT.                                                                
020400                                                                          
020500*----------------------------------------------------------------         
020600* 2000-PROCESAR-LINEA - CSVProcessingService, por registro.               
020700* UN FALLO EN ESTA LINEA SE REGISTRA Y SE SALTA A LA SIGUIENTE;           
020800* NUNCA ABORTA EL PROCESO COMPLETO.                                       
020900*----------------------------------------------------------------         
021000 2000-PROCESAR-LINEA.                                                     
021100     PERFORM 2050-PARTIR-LINEA THRU 2050-EXIT.                            
021110     IF TRAZA-ALTAS-ACTIVA                                                
021120         DISPLAY "BANKCSV - LINEA " W-LINEA-NUM " CNIC: " REQ-CNIC        
021130         IF REQ-CNIC NOT IS CLASE-DIGITOS                                 
021140             DISPLAY "BANKCSV - LINEA " W-LINEA-NUM                       
021150                 " - AVISO: CNIC CON CARACTERES NO NUMERICOS"             
021160         END-IF                                                           
021170     END-IF.                                                              
021200                                                                          
021300     PERFORM 2100-VALIDAR-CORREO-DUPLICADO THRU 2100-EXIT.                
021400     IF CNIC-YA-EXISTE                                                    
021500         ADD 1 TO W-ALTAS-RECHAZADAS                                      
021600         DISPLAY "BANKCSV - LINEA " W-LINEA-NUM                           
021700             " - CORREO YA EXISTE: " REQ-EMAIL                            
021800         GO TO 2000-EXIT                                                  
021900     END-IF.                                                              
022000                                                                          
022100     PERFORM 2150-CIFRAR-CNIC THRU 2150-EXIT.                             
022200     PERFORM 2200-VALIDAR-CNIC-DUPLICADO THRU 2200-EXIT.                  
022300     IF CNIC-YA-EXISTE                                                    
022400         ADD 1 TO W-ALTAS-RECHAZADAS                                      
022500         DISPLAY "BANKCSV - LINEA " W-LINEA-NUM                           
022600             " - CNIC YA EXISTE"                                          
022700         GO TO 2000-EXIT                                                  
022800     END-IF.                                                              
022900                                                                          
023000     PERFORM 2300-VALIDAR-TIPO-CUENTA THRU 2300-EXIT.                     
023100     IF NOT TIPO-CUENTA-ES-VALIDO                                         
023200         ADD 1 TO W-ALTAS-RECHAZADAS                                      
023300         DISPLAY "BANKCSV - LINEA " W-LINEA-NUM                           
023400             " - TIPO DE CUENTA INVALIDO: " REQ-ACCOUNT-TYPE              
023500         GO TO 2000-EXIT                                                  
023600     END-IF.                                                              
023610     PERFORM 2350-VALIDAR-FECHA-NACIMIENTO THRU 2350-EXIT.                
023620     IF NOT FECHA-NAC-ES-VALIDA                                           
023630         ADD 1 TO W-ALTAS-RECHAZADAS                                      
023640         DISPLAY "BANKCSV - LINEA " W-LINEA-NUM                           
023650             " - FECHA DE NACIMIENTO INVALIDA: " REQ-DOB                  
023660         GO TO 2000-EXIT                                                  
023670     END-IF.                                                              
023700                                                                          
023800     PERFORM 2400-CREAR-CLIENTE THRU 2400-EXIT.                           
023900     PERFORM 2500-ABRIR-CUENTA-CLIENTE THRU 2500-EXIT.                    
024000     ADD 1 TO W-ALTAS-OK.                                                 
024100 2000-EXIT.                                                               
024200     EXIT.                                                                
024300                                                                          
024400*----------------------------------------------------------------         
024500* 2050-PARTIR-LINEA - SEPARA LOS 7 CAMPOS DE LA LINEA DE ALTA.            
024600*----------------------------------------------------------------         
024700 2050-PARTIR-LINEA.                                                       
024800     UNSTRING LINEA-ALTA DELIMITED BY ","                                 
024900         INTO W-CAMPO(1) W-CAMPO(2) W-CAMPO(3) W-CAMPO(4)                 
025000              W-CAMPO(5) W-CAMPO(6) W-CAMPO(7)                            
025100     END-UNSTRING.                                                        
025200     MOVE W-CAMPO(1) TO REQ-FIRST-NAME.                                   
025300     MOVE W-CAMPO(2) TO REQ-LAST-NAME.                                    
025400     MOVE W-CAMPO(3) TO REQ-EMAIL.                                        
025500     MOVE W-CAMPO(4) TO REQ-CNIC.                                         
025600     MOVE W-CAMPO(5) TO REQ-PHONE.                                        
025700     MOVE W-CAMPO(6) TO REQ-DOB.                                          
025800     MOVE W-CAMPO(7) TO REQ-ACCOUNT-TYPE.                                 
025900 2050-EXIT.                                                               
026000     EXIT.                                                                
026100                                                                          
026200*----------------------------------------------------------------         
026300* 2100-VALIDAR-CORREO-DUPLICADO                                           
026400*----------------------------------------------------------------         
026500 2100-VALIDAR-CORREO-DUPLICADO.                                           
026600     MOVE "N" TO W-CNIC-ENCONTRADO.                                       
026700     MOVE REQ-EMAIL TO CUST-EMAIL.                                        
026800     READ CLIENTES KEY IS CUST-EMAIL                                      
026900         INVALID KEY                                                      
027000             MOVE "N" TO W-CNIC-ENCONTRADO                                
027100         NOT INVALID KEY                                                  
027200             MOVE "S" TO W-CNIC-ENCONTRADO                                
027300     END-READ.                                                            
027400 2100-EXIT.                                                               
027500     EXIT.                                                                
027600                                                                          
027700*----------------------------------------------------------------         
027800* 2150-CIFRAR-CNIC - LLAMADA A BANKENC PARA CIFRAR EL CNIC EN             
027900* CLARO ANTES DE COMPROBAR DUPLICADOS Y DE ALMACENARLO.                   
028000*----------------------------------------------------------------         
028100 2150-CIFRAR-CNIC.                                                        
028200     MOVE "ENCR" TO LK-ENC-FUNCION.                                       
028300     MOVE SPACES TO LK-ENC-ENTRADA.                                       
028400     MOVE REQ-CNIC TO LK-ENC-ENTRADA.                                     
028500     CALL "BANKENC" USING LK-ENC-FUNCION LK-ENC-ENTRADA                   
028600         LK-ENC-SALIDA.                                                   
028700     MOVE LK-ENC-SALIDA(1:15) TO REQ-CNIC-CIFRADO.                        
028800 2150-EXIT.                                                               
028900     EXIT.                                                                
029000                                                                          
029100*----------------------------------------------------------------         
029200* 2200-VALIDAR-CNIC-DUPLICADO - COMPRUEBA LA FORMA CIFRADA.               
029300*----------------------------------------------------------------         
029400 2200-VALIDAR-CNIC-DUPLICADO.                                             
029500     MOVE "N" TO W-CNIC-ENCONTRADO.                                       
029600     MOVE REQ-CNIC-CIFRADO TO CUST-CNIC.                                  
029700     READ CLIENTES KEY IS CUST-CNIC                                       
029800         INVALID KEY                                                      
029900             MOVE "N" TO W-CNIC-ENCONTRADO                                
030000         NOT INVALID KEY                                                  
030100             MOVE "S" TO W-CNIC-ENCONTRADO                                
030200     END-READ.                                                            
030300 2200-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600*----------------------------------------------------------------         
030700* 2300-VALIDAR-TIPO-CUENTA - COMPARACION SIN DISTINGUIR MAYUS/MIN.        
030800*----------------------------------------------------------------         
030900 2300-VALIDAR-TIPO-CUENTA.                                                
031000     MOVE "N" TO W-TIPO-CUENTA-VALIDO.                                    
031100     MOVE REQ-ACCOUNT-TYPE TO REQ-ACCOUNT-TYPE-MAY.                       
031200     INSPECT REQ-ACCOUNT-TYPE-MAY CONVERTING                              
031210         "abcdefghijklmnopqrstuvwxyz" TO                                  
031220         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
031300     IF REQ-ACCOUNT-TYPE-MAY = TIPO-SAVINGS                               
031400         OR REQ-ACCOUNT-TYPE-MAY = TIPO-CURRENT                           
031500         OR REQ-ACCOUNT-TYPE-MAY = TIPO-FIXED-DEPOSIT                     
031600         OR REQ-ACCOUNT-TYPE-MAY = TIPO-SALARY                            
031700         OR REQ-ACCOUNT-TYPE-MAY = TIPO-ISLAMIC                           
031800         MOVE "S" TO W-TIPO-CUENTA-VALIDO                                 
031900         MOVE REQ-ACCOUNT-TYPE-MAY TO REQ-ACCOUNT-TYPE                    
032000     END-IF.                                                              
032100 2300-EXIT.                                                               
032200     EXIT.                                                                
032210                                                                          
032220*----------------------------------------------------------------         
032230* 2350-VALIDAR-FECHA-NACIMIENTO - COMPRUEBA MES 01-12 Y DIA 01-31         
032240* SOBRE REQ-DOB-DESGLOSE (FORMATO CCYYMMDD DE LA LINEA DE ALTA).          
032250*----------------------------------------------------------------         
032260 2350-VALIDAR-FECHA-NACIMIENTO.                                           
032270     MOVE "N" TO W-FECHA-NAC-VALIDA.                                      
032280     IF REQ-DOB-MES >= 1 AND REQ-DOB-MES <= 12                            
032290         AND REQ-DOB-DIA >= 1 AND REQ-DOB-DIA <= 31                       
032300         MOVE "S" TO W-FECHA-NAC-VALIDA                                   
032310     END-IF.                                                              
032320 2350-EXIT.                                                               
032330     EXIT.                                                                
032340                                                                          
032400*----------------------------------------------------------------         
032500* 2400-CREAR-CLIENTE - GENERA CUST-ID (SIN BUCLE DE REINTENTO,            
032600* GENERAR-Y-USAR) Y ESCRIBE EL REGISTRO DE CLIENTE.                       
032700*----------------------------------------------------------------         
032800 2400-CREAR-CLIENTE.                                                      
032900     ACCEPT W-RELOJ-ALEATORIO FROM TIME.                                  
032910     COMPUTE W-SUFIJO-CLIENTE =                                           
033000         (W-RELOJ-ALEATORIO + W-CONTADOR-SEMILLA) * 99999999999.          
033100     MOVE SPACES TO W-CUST-ID-GENERADO.                                   
033200     STRING "CUST" W-SUFIJO-CLIENTE DELIMITED BY SIZE                     
033300         INTO W-CUST-ID-GENERADO.                                         
033310     IF NOT CIV-PREFIJO-VALIDO                                            
033320         DISPLAY "BANKCSV - CUST-ID GENERADO MAL FORMADO: "               
033330             W-CUST-ID-GENERADO                                           
033340         CLOSE CLIENTES-ALTA CLIENTES                                     
033350         GOBACK                                                           
033360     END-IF.                                                              
033400                                                                          
033500     MOVE W-CUST-ID-GENERADO TO CUST-ID.                                  
033600     MOVE REQ-FIRST-NAME     TO CUST-FIRST-NAME.                          
033700     MOVE REQ-LAST-NAME      TO CUST-LAST-NAME.                           
033800     MOVE REQ-EMAIL          TO CUST-EMAIL.                               
033900     MOVE REQ-CNIC-CIFRADO   TO CUST-CNIC.                                
034000     MOVE REQ-PHONE          TO CUST-PHONE.                               
034100     MOVE REQ-DOB            TO CUST-DOB.                                 
034200     MOVE REQ-ACCOUNT-TYPE   TO CUST-ACCOUNT-TYPE.                        
034300     MOVE "INDIVIDUAL"       TO CUST-TYPE.                                
034400     MOVE "ACTIVE"           TO CUST-STATUS.                              
034500     MOVE "N"                TO CUST-NADRA-VERIFIED.                      
034600     MOVE W-PASSWORD-PLACEHOLDER TO CUST-PASSWORD-HASH.                   
034700                                                                          
034800     WRITE CUSTOMER-MASTER-REG                                            
034900         INVALID KEY                                                      
035000             DISPLAY "BANKCSV - CUST-ID DUPLICADO, LINEA "                
035100                 W-LINEA-NUM                                              
035200     END-WRITE.                                                           
035300 2400-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600*----------------------------------------------------------------         
035700* 2500-ABRIR-CUENTA-CLIENTE - AccountService.createAccount, VIA           
035800* LLAMADA A BANKACC, CON DIVISA FIJA "PKR".                               
035900*----------------------------------------------------------------         
036000 2500-ABRIR-CUENTA-CLIENTE.                                               
036100     MOVE "CREA" TO LK-FUNCION.                                           
036200     MOVE 0 TO LK-NUM-CUENTA.                                             
036300     MOVE CUST-ID TO LK-ID-CLIENTE.                                       
036400     MOVE REQ-ACCOUNT-TYPE TO LK-TIPO-CUENTA.                             
036500     MOVE "PKR" TO LK-DIVISA.                                             
036600     MOVE 0 TO LK-IMPORTE.                                                
036700     CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
036800         LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB           
036900         LK-COD-RETORNO LK-CUENTA-RESULTADO.                              
037000     IF LK-COD-RETORNO NOT = "00"                                         
037100         DISPLAY "BANKCSV - NO SE PUDO ABRIR CUENTA PARA "                
037200             CUST-ID                                                      
037300     END-IF.                                                              
037400 2500-EXIT.                                                               
037500     EXIT.                                                                
037600                                                                          
037700*----------------------------------------------------------------         
037800* 9000-VALIDAR-FORMATO-CSV - CSVProcessingService.validateCSVForma        
037900* PASE PREVIO: RECHAZA FICHERO VACIO O CABECERA MAL FORMADA               
038000* (LAS TRES PRIMERAS COLUMNAS DEBEN SER firstName,lastName,email          
038100* Y DEBE HABER AL MENOS 7 COLUMNAS, CONTADAS POR LAS COMAS DE LA          
038150* PROPIA CABECERA EN 9010-CONTAR-COLUMNAS).                               
038200*----------------------------------------------------------------         
038300 9000-VALIDAR-FORMATO-CSV.                                                
038400     MOVE "N" TO W-CABECERA-VALIDA.                                       
038500     OPEN INPUT CLIENTES-ALTA.                                            
038600     IF FS-ALTA NOT = "00"                                                
038700         GO TO 9000-EXIT                                                  
038800     END-IF.                                                              
038900     READ CLIENTES-ALTA                                                   
039000         AT END                                                           
039100             CLOSE CLIENTES-ALTA                                          
039200             GO TO 9000-EXIT                                              
039300     END-READ.                                                            
039400     MOVE LINEA-ALTA TO W-CABECERA-MAYUSC.                                
039410     INSPECT W-CABECERA-MAYUSC CONVERTING                                 
039420         "abcdefghijklmnopqrstuvwxyz" TO                                  
039430         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
039440     MOVE 0 TO W-CONTADOR-COMAS.                                          
039450     PERFORM 9010-CONTAR-COLUMNAS THRU 9010-EXIT                          
039460         VARYING W-IDX-COLUMNAS FROM 1 BY 1                               
039470         UNTIL W-IDX-COLUMNAS > 199.                                      
039500     IF W-CABECERA-MAYUSC(1:9)   = "FIRSTNAME"                            
039600         AND W-CABECERA-MAYUSC(11:8) = "LASTNAME"                         
039700         AND W-CABECERA-MAYUSC(20:5) = "EMAIL"                            
039750         AND W-CONTADOR-COMAS NOT < 6                                     
039800         MOVE "S" TO W-CABECERA-VALIDA                                    
039900     END-IF.                                                              
040000     CLOSE CLIENTES-ALTA.                                                 
040100 9000-EXIT.                                                               
040200     EXIT.                                                                
040210                                                                          
040220*----------------------------------------------------------------         
040230* 9010-CONTAR-COLUMNAS - CUENTA LAS COMAS DELIMITADORAS DE LA             
040240* CABECERA EN W-CMC-CARACTER PARA VERIFICAR EL MINIMO DE 7                
040250* COLUMNAS EXIGIDO POR EL FORMATO DE ALTA MASIVA.                         
040260*----------------------------------------------------------------         
040270 9010-CONTAR-COLUMNAS.                                                    
040280     IF W-CMC-CARACTER(W-IDX-COLUMNAS) = ","                              
040290         ADD 1 TO W-CONTADOR-COMAS                                        
040300     END-IF.                                                              
040310 9010-EXIT.                                                               
040320     EXIT.                                                                
040330                                                                          
040400 0900-FIN.                                                                
040500     DISPLAY "BANKCSV - ALTAS CORRECTAS:   " W-ALTAS-OK.                  
040600     DISPLAY "BANKCSV - ALTAS RECHAZADAS:  " W-ALTAS-RECHAZADAS.          
040700     CLOSE CLIENTES-ALTA.                                                 
040800     CLOSE CLIENTES.                                                      
040900     GOBACK.                                                              
041000                                                                          



