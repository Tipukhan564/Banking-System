000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANKISO.                                                  
000300 AUTHOR.        J LOPEZ PASCUAL.                                          
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.                  
000500 DATE-WRITTEN.  09/11/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.                    
000800*----------------------------------------------------------------*        
000900* BANKISO - ANALISIS Y FORMATEO DE MENSAJES ISO8583 DE ENLACE    *        
001000* CON EL CONMUTADOR DE MEDIOS DE PAGO (ISO8583 PARSER/MESSAGE).  *        
001100* LEE UN LOTE DE MENSAJES EN BRUTO, LOS DESCOMPONE CAMPO A CAMPO          
001200* CONTRA LA TABLA ESTATICA DE ELEMENTOS DE DATOS, LOS VUELVE A            
001300* COMPONER PARA VALIDAR QUE EL FORMATEO ES EL INVERSO EXACTO DEL          
001400* ANALISIS, Y EMITE UN LISTADO DE CONTROL.  SUSTITUYE A BANK5             
001500* (CONSULTA DE SALDO/MOVIMIENTOS POR PANTALLA, YA CUBIERTA POR            
001600* BANKTXN Y BANKRPT).                                                     
001700*----------------------------------------------------------------*        
001800* HISTORIAL DE CAMBIOS                                          *         
001900* FECHA      PROG  TICKET     DESCRIPCION                       *         
002000* ---------- ----- ---------- -------------------------------   *         
002100* 09/11/1991 JLP   CPD-0291   PRIMERA VERSION - ANALISIS MENSAJE *        
002200* 04/02/1992 JLP   CPD-0309   TABLA ESTATICA DE ELEMENTOS DE DATO*        
002300* 02/18/1993 MTS   CPD-0344   MAPA DE BITS SECUNDARIO (65-128)   *        
002400* 07/09/1995 RFG   CPD-0455   FORMATEO INVERSO Y VALIDACION      *        
002500* 12/02/1996 JLP   CPD-0551   RECHAZO DE MENSAJES CORTOS (<20)   *        
002600* 08/19/1998 MTS   CPD-0658   REVISION FECHAS AÑO 2000 (Y2K)     *        
002700* 06/30/1999 RFG   CPD-0693   PRUEBAS DE CORTE DE SIGLO          *        
002800* 05/03/2004 JLP   CPD-0866   RENOMBRADO DESDE BANK5 A BANKISO   *        
002810* 03/02/2006 JLP   CPD-0915   ANADIDOS 88 FNNN-PRESENTE-SI POR            
002820*                             CAMPO; LA CLASE DIGITOS-BIT YA              
002830*                             DECLARADA SE USA AHORA EN                   
002840*                             1000-PARSEAR-MENSAJE PARA RECHAZAR          
002850*                             EL MENSAJE SI EL MAPA DE BITS               
002860*                             PRIMARIO SALE CORRUPTO DE LA TABLA.         
002870* 03/05/2006 JLP   CPD-0922   CORREGIDO EL DESGLOSE DE INDICATIVO DE      
002872*                             EMISOR (6 PRIMEROS DIGITOS DEL PAN) EN      
002874*                             ISO8583-MENSAJE-VISTA, QUE SOLAPABA CON     
002876*                             EL BYTE DE PRESENCIA DE F002; SE VALIDA     
002878*                             AHORA EN 1400-EXTRAER-CAMPO QUE EL          
002880*                             INDICATIVO SEA NUMERICO.                    
002890*----------------------------------------------------------------*        
003000                                                                          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.   IBM-PC.                                               
003400 OBJECT-COMPUTER.   IBM-PC.                                               
003500 SPECIAL-NAMES.                                                           
003600     CLASS DIGITOS-BIT IS "0" "1"                                         
003700     SWITCH UPSI-5 IS SW-TRAZA-TABLA                                      
003800         ON STATUS IS TRAZA-TABLA-ACTIVA                                  
003900         OFF STATUS IS TRAZA-TABLA-INACTIVA.                              
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT MENSAJES-ISO ASSIGN TO DISK                                   
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS FS-MENSAJES.                                      
004600                                                                          
004700     SELECT INFORME-ISO ASSIGN TO DISK                                    
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS FS-INFORME.                                       
005000                                                                          
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  MENSAJES-ISO                                                         
005400     LABEL RECORD STANDARD                                                
005500     VALUE OF FILE-ID IS "mensiso.dat".                                   
005600 01  MENSAJE-ISO-REG                 PIC X(1100).                         
005700                                                                          
005800 FD  INFORME-ISO                                                          
005900     LABEL RECORD STANDARD                                                
006000     VALUE OF FILE-ID IS "infriso.lst".                                   
006100 01  LINEA-INFORME                   PIC X(132).                          
006200                                                                          
006300 WORKING-STORAGE SECTION.                                                 
006400 77  FS-MENSAJES                     PIC X(2).                            
006500 77  FS-INFORME                      PIC X(2).                            
006600 77  W-CONTADOR-LEIDOS                PIC 9(6) COMP VALUE 0.              
006700 77  W-CONTADOR-VALIDOS                PIC 9(6) COMP VALUE 0.             
006800 77  W-CONTADOR-RECHAZADOS             PIC 9(6) COMP VALUE 0.             
006900 77  W-CONTADOR-DISCREPANCIAS          PIC 9(6) COMP VALUE 0.             
007000                                                                          
007100*----------------------------------------------------------------         
007200* TABLA ESTATICA DE ELEMENTOS DE DATOS ISO8583 SOPORTADOS.                
007300* CADA ENTRADA OCUPA 8 CARACTERES: NUMERO(3) LONGITUD(3)                  
007400* VARIABLE(1: S=LLVAR/LLLVAR, N=FIJO) DIGITOS-LONGITUD(1).                
007500*----------------------------------------------------------------         
007600 01  W-TABLA-CAMPOS-TEXTO.                                                
007700     05  FILLER PIC X(44) VALUE                                           
007800         "002019S2003006N0004012N0011006N0012006N00130".                  
007900     05  FILLER PIC X(44) VALUE                                           
008000         "04N0037012N0038006N0039002N0041008N0048999S3".                  
008100                                                                          
008200 01  W-TABLA-CAMPOS-ISO REDEFINES W-TABLA-CAMPOS-TEXTO.                   
008300     05  W-TC-ENTRADA OCCURS 11 TIMES.                                    
008400         10  W-TC-NUMERO              PIC 9(3).                           
008500         10  W-TC-LONGITUD            PIC 9(3).                           
008600         10  W-TC-VARIABLE            PIC X(1).                           
008700         10  W-TC-DIGITOS-LON         PIC 9(1).                           
008800                                                                          
008900*----------------------------------------------------------------         
009000* TABLA DE CONVERSION NIBBLE-HEXADECIMAL <-> 4 BITS, USADA PARA           
009100* EXPANDIR Y COMPRIMIR LOS MAPAS DE BITS SIN ARITMETICA BINARIA.          
009200*----------------------------------------------------------------         
009300 01  W-TABLA-NIBBLES-TEXTO.                                               
009400     05  FILLER PIC X(40) VALUE                                           
009500         "0000010001200103001140100501016011070111".                      
009600     05  FILLER PIC X(40) VALUE                                           
009700         "8100091001A1010B1011C1100D1101E1110F1111".                      
009800                                                                          
009900 01  W-TABLA-NIBBLES REDEFINES W-TABLA-NIBBLES-TEXTO.                     
010000     05  W-TN-ENTRADA OCCURS 16 TIMES.                                    
010100         10  W-TN-HEX                 PIC X(1).                           
010200         10  W-TN-BITS                PIC X(4).                           
010300                                                                          
010400 01  ISO8583-MENSAJE.                                                     
010500     05  ISO-MTI                      PIC X(4).                           
010600     05  ISO-PRIMARY-BITMAP           PIC X(16).                          
010700     05  ISO-SECONDARY-BITMAP         PIC X(16).                          
010800     05  ISO-F002-PRESENTE            PIC X(1) VALUE "N".                 
010805         88  F002-PRESENTE-SI          VALUE "S".                         
010900     05  ISO-FIELD-002-PAN            PIC X(19).                          
011000     05  ISO-F003-PRESENTE            PIC X(1) VALUE "N".                 
011005         88  F003-PRESENTE-SI          VALUE "S".                         
011100     05  ISO-FIELD-003-PROC-CODE      PIC X(6).                           
011200     05  ISO-F004-PRESENTE            PIC X(1) VALUE "N".                 
011205         88  F004-PRESENTE-SI          VALUE "S".                         
011300     05  ISO-FIELD-004-AMOUNT         PIC 9(12).                          
011400     05  ISO-F011-PRESENTE            PIC X(1) VALUE "N".                 
011405         88  F011-PRESENTE-SI          VALUE "S".                         
011500     05  ISO-FIELD-011-STAN           PIC 9(6).                           
011600     05  ISO-F012-PRESENTE            PIC X(1) VALUE "N".                 
011605         88  F012-PRESENTE-SI          VALUE "S".                         
011700     05  ISO-FIELD-012-TIME           PIC 9(6).                           
011800     05  ISO-F013-PRESENTE            PIC X(1) VALUE "N".                 
011805         88  F013-PRESENTE-SI          VALUE "S".                         
011900     05  ISO-FIELD-013-DATE           PIC 9(4).                           
012000     05  ISO-F037-PRESENTE            PIC X(1) VALUE "N".                 
012005         88  F037-PRESENTE-SI          VALUE "S".                         
012100     05  ISO-FIELD-037-RRN            PIC X(12).                          
012200     05  ISO-F038-PRESENTE            PIC X(1) VALUE "N".                 
012205         88  F038-PRESENTE-SI          VALUE "S".                         
012300     05  ISO-FIELD-038-AUTH-CODE      PIC X(6).                           
012400     05  ISO-F039-PRESENTE            PIC X(1) VALUE "N".                 
012405         88  F039-PRESENTE-SI          VALUE "S".                         
012500     05  ISO-FIELD-039-RESP-CODE      PIC X(2).                           
012600     05  ISO-F041-PRESENTE            PIC X(1) VALUE "N".                 
012605         88  F041-PRESENTE-SI          VALUE "S".                         
012700     05  ISO-FIELD-041-TERMINAL-ID    PIC X(8).                           
012800     05  ISO-F048-PRESENTE            PIC X(1) VALUE "N".                 
012805         88  F048-PRESENTE-SI          VALUE "S".                         
012900     05  ISO-FIELD-048-ADDL-DATA      PIC X(999).                         
013000     05  ISO-ERROR-MENSAJE            PIC X(50).                          
013100     05  FILLER                       PIC X(20).                          
013200                                                                          
013300 01  ISO8583-MENSAJE-VISTA REDEFINES ISO8583-MENSAJE.                     
013400     05  FILLER                       PIC X(37).                          
013500     05  ISO-MV-PAN-INDICATIVO        PIC X(6).                           
013600     05  FILLER                       PIC X(1154).                        
013700                                                                          
013800 01  W-MENSAJE-RECOMPUESTO            PIC X(1100).                        
013900 01  W-MSG-TEMP                       PIC X(1100).                        
014000 01  W-BITMAP-BITS                    PIC X(128).                         
014100 01  W-BITS-ENTRADA                   PIC X(64).                          
014200 01  W-HEX-ORIGEN                     PIC X(16).                          
014300 01  W-HEX-SALIDA                     PIC X(16).                          
014400 01  W-PATRON-BITS                    PIC X(4).                           
014500 01  W-HEX-BUSCAR                     PIC X(1).                           
014600 01  W-HEX-ENCONTRADO                 PIC X(1) VALUE "0".                 
014700 01  W-BITS-ENCONTRADOS               PIC X(4) VALUE "0000".              
014800                                                                          
014900 01  W-LONGITUD-MSG                   PIC 9(4) COMP VALUE 0.              
015000 01  W-CURSOR                         PIC 9(4) COMP VALUE 0.              
015100 01  W-OFFSET-BASE                    PIC 9(3) COMP VALUE 0.              
015200 01  W-ELEM-MAX                       PIC 9(3) COMP VALUE 0.              
015300 01  W-NUM-ELEMENTO                   PIC 9(3) COMP VALUE 0.              
015400 01  W-IDX                            PIC 9(2) COMP VALUE 0.              
015500 01  W-IDX-NIBBLE                     PIC 9(2) COMP VALUE 0.              
015600 01  W-POS-BIT                        PIC 9(4) COMP VALUE 0.              
015700 01  W-LONG-CAMPO                     PIC 9(3) COMP VALUE 0.              
015800 01  W-PUNTERO                        PIC 9(4) COMP VALUE 0.              
015900                                                                          
016000 01  W-ENCONTRADO                     PIC X(1) VALUE "N".                 
016100 01  W-LEN-CAMPO-ALFA                 PIC X(3).                           
016200 01  W-LEN-CAMPO-NUM REDEFINES W-LEN-CAMPO-ALFA PIC 9(3).                 
016300 01  W-VALOR-CAMPO                    PIC X(999).                         
016400 01  W-LEN-CAMPO-EDIT                 PIC 99.                             
016500 01  W-LEN-CAMPO-EDIT-3               PIC 999.                            
016600 01  W-MENSAJE-VALIDO                 PIC X(1) VALUE "N".                 
016700 01  W-COINCIDE                       PIC X(1) VALUE "N".                 
016800                                                                          
016900 01  W-LIN-DETALLE.                                                       
017000     05  W-LD-MTI                     PIC X(4).                           
017100     05  FILLER                       PIC X(2).                           
017200     05  W-LD-ESTADO                  PIC X(10).                          
017300     05  FILLER                       PIC X(2).                           
017400     05  W-LD-PAN                     PIC X(19).                          
017500     05  FILLER                       PIC X(2).                           
017600     05  W-LD-IMPORTE                 PIC X(12).                          
017700     05  FILLER                       PIC X(2).                           
017800     05  W-LD-STAN                    PIC X(6).                           
017900     05  FILLER                       PIC X(2).                           
018000     05  W-LD-COINCIDE                PIC X(12).                          
018100     05  FILLER                       PIC X(47).                          
018200                                                                          
018300 PROCEDURE DIVISION.                                                      
018400 0000-INICIO.                                                             
018500     OPEN INPUT MENSAJES-ISO.                                             
018600     OPEN OUTPUT INFORME-ISO.                                             
018700                                                                          
018800     PERFORM 0100-CARGAR-TABLA-CAMPOS THRU 0100-EXIT.                     
018900                                                                          
019000     MOVE SPACES TO LINEA-INFORME.                                        
019100     STRING "UNIZARBANK - LISTADO DE CONTROL DE MENSAJES ISO8583"         
019200         DELIMITED BY SIZE INTO LINEA-INFORME.                            
019300     WRITE LINEA-INFORME.                                                 
019400     MOVE SPACES TO LINEA-INFORME.                                        
019500     WRITE LINEA-INFORME.                                                 
019600                                                                          
019700     PERFORM 0200-LEER-MENSAJE THRU 0200-EXIT.                            
019800     PERFORM 0210-PROCESAR-LOTE THRU 0210-EXIT                            
019900         UNTIL FS-MENSAJES = "10".                                        
020000                                                                          
020100     PERFORM 0900-FIN THRU 0900-EXIT.                                     
020200     GOBACK.                                                              
020300                                                                          
020400*----------------------------------------------------------------         
020500* 0100-CARGAR-TABLA-CAMPOS - COMPROBACION DE ARRANQUE: LA TABLA           
020600* ESTATICA SE CARGA POR VALUE AL COMPILAR; AQUI SOLO SE TRAZA             
020700* SU CONTENIDO SI EL CONMUTADOR DE DIAGNOSTICO ESTA ACTIVO.               
020800*----------------------------------------------------------------         
020900 0100-CARGAR-TABLA-CAMPOS.                                                
021000     IF TRAZA-TABLA-ACTIVA                                                
021100         DISPLAY "BANKISO - ENTRADAS EN TABLA DE CAMPOS: 11"              
021200         DISPLAY "BANKISO - PRIMER CAMPO TABULADO: "                      
021300             W-TC-NUMERO(1) " LONGITUD " W-TC-LONGITUD(1)                 
021400     END-IF.                                                              
021500 0100-EXIT.                                                               
021600     EXIT.                                                                
021700                                                                          
021800*----------------------------------------------------------------         
021900* 0200-LEER-MENSAJE - LECTURA SECUENCIAL DEL LOTE DE MENSAJES.            
022000*----------------------------------------------------------------         
022100 0200-LEER-MENSAJE.                                                       
022200     READ MENSAJES-ISO                                                    
022300         AT END                                                           
022400             MOVE "10" TO FS-MENSAJES                                     
022500     END-READ.                                                            
022600 0200-EXIT.                                                               
022700     EXIT.                                                                
022800                                                                          
022900*----------------------------------------------------------------         
023000* 0210-PROCESAR-LOTE - POR CADA MENSAJE: ANALIZAR, REFORMATEAR Y          
023100* VALIDAR QUE EL REFORMATEO COINCIDE CON EL ORIGINAL RECORTADO.           
023200*----------------------------------------------------------------         
023300 0210-PROCESAR-LOTE.                                                      
023400     ADD 1 TO W-CONTADOR-LEIDOS.                                          
023500     MOVE MENSAJE-ISO-REG TO W-MENSAJE-RECOMPUESTO.                       
023600     PERFORM 1000-PARSEAR-MENSAJE THRU 1000-EXIT.                         
023700                                                                          
023800     IF W-MENSAJE-VALIDO = "S"                                            
023900         ADD 1 TO W-CONTADOR-VALIDOS                                      
024000         PERFORM 2000-FORMATEAR-MENSAJE THRU 2000-EXIT                    
024100         PERFORM 9400-CALC-LONGITUD-MENSAJE THRU 9400-EXIT                
024200         IF W-MENSAJE-RECOMPUESTO(1:W-LONGITUD-MSG) =                     
024300                 MENSAJE-ISO-REG(1:W-LONGITUD-MSG)                        
024400             MOVE "S" TO W-COINCIDE                                       
024500         ELSE                                                             
024600             MOVE "N" TO W-COINCIDE                                       
024700             ADD 1 TO W-CONTADOR-DISCREPANCIAS                            
024800         END-IF                                                           
024900     ELSE                                                                 
025000         ADD 1 TO W-CONTADOR-RECHAZADOS                                   
025100         MOVE "N" TO W-COINCIDE                                           
025200     END-IF.                                                              
025300                                                                          
025400     PERFORM 0300-ESCRIBIR-LINEA-INFORME THRU 0300-EXIT.                  
025500     PERFORM 0200-LEER-MENSAJE THRU 0200-EXIT.                            
025600 0210-EXIT.                                                               
025700     EXIT.                                                                
025800                                                                          
025900*----------------------------------------------------------------         
026000* 0300-ESCRIBIR-LINEA-INFORME - UNA LINEA DE DETALLE POR MENSAJE.         
026100*----------------------------------------------------------------         
026200 0300-ESCRIBIR-LINEA-INFORME.                                             
026300     MOVE SPACES TO W-LIN-DETALLE.                                        
026400     IF W-MENSAJE-VALIDO = "S"                                            
026500         MOVE ISO-MTI TO W-LD-MTI                                         
026600         MOVE "ACEPTADO" TO W-LD-ESTADO                                   
026700         MOVE ISO-FIELD-002-PAN TO W-LD-PAN                               
026800         MOVE ISO-FIELD-004-AMOUNT TO W-LD-IMPORTE                        
026900         MOVE ISO-FIELD-011-STAN TO W-LD-STAN                             
027000         IF W-COINCIDE = "S"                                              
027100             MOVE "REFORMATEO OK" TO W-LD-COINCIDE                        
027200         ELSE                                                             
027300             MOVE "DISCREPANCIA" TO W-LD-COINCIDE                         
027400         END-IF                                                           
027500     ELSE                                                                 
027600         MOVE "----" TO W-LD-MTI                                          
027700         MOVE "RECHAZADO" TO W-LD-ESTADO                                  
027800         MOVE ISO-ERROR-MENSAJE(1:12) TO W-LD-COINCIDE                    
027900     END-IF.                                                              
028000     MOVE SPACES TO LINEA-INFORME.                                        
028100     MOVE W-LIN-DETALLE TO LINEA-INFORME.                                 
028200     WRITE LINEA-INFORME.                                                 
028300 0300-EXIT.                                                               
028400     EXIT.                                                                
028500                                                                          
028600*----------------------------------------------------------------         
028700* 0900-FIN - PIE DEL LISTADO Y CIERRE DE FICHEROS.                        
028800*----------------------------------------------------------------         
028900 0900-FIN.                                                                
029000     MOVE SPACES TO LINEA-INFORME.                                        
029100     WRITE LINEA-INFORME.                                                 
029200     MOVE SPACES TO LINEA-INFORME.                                        
029300     STRING "MENSAJES LEIDOS: " W-CONTADOR-LEIDOS                         
029400         "  VALIDOS: " W-CONTADOR-VALIDOS                                 
029500         "  RECHAZADOS: " W-CONTADOR-RECHAZADOS                           
029600         "  DISCREPANCIAS DE REFORMATEO: "                                
029700         W-CONTADOR-DISCREPANCIAS                                         
029800         DELIMITED BY SIZE INTO LINEA-INFORME.                            
029900     WRITE LINEA-INFORME.                                                 
030000     CLOSE MENSAJES-ISO.                                                  
030100     CLOSE INFORME-ISO.                                                   
030200 0900-EXIT.                                                               
030300     EXIT.                                                                
030400                                                                          
030500*----------------------------------------------------------------         
030600* 1000-PARSEAR-MENSAJE - ISO8583Parser.parse: CADENA DE ENLACE A          
030700* REGISTRO ISO8583-MENSAJE.                                               
030800*----------------------------------------------------------------         
030900 1000-PARSEAR-MENSAJE.                                                    
031000     MOVE SPACES TO ISO8583-MENSAJE.                                      
031100     MOVE "N" TO ISO-F002-PRESENTE ISO-F003-PRESENTE                      
031200         ISO-F004-PRESENTE ISO-F011-PRESENTE ISO-F012-PRESENTE            
031300         ISO-F013-PRESENTE ISO-F037-PRESENTE ISO-F038-PRESENTE            
031400         ISO-F039-PRESENTE ISO-F041-PRESENTE ISO-F048-PRESENTE.           
031500     MOVE "S" TO W-MENSAJE-VALIDO.                                        
031600     MOVE ALL "0" TO W-BITMAP-BITS.                                       
031700                                                                          
031800     MOVE MENSAJE-ISO-REG TO W-MSG-TEMP.                                  
031900     PERFORM 9400-CALC-LONGITUD-MENSAJE THRU 9400-EXIT.                   
032000     IF W-LONGITUD-MSG < 20                                               
032100         MOVE "N" TO W-MENSAJE-VALIDO                                     
032200         MOVE "MENSAJE ISO8583 INVALIDO - LONGITUD INSUFICIENTE"          
032300             TO ISO-ERROR-MENSAJE                                         
032400         GO TO 1000-EXIT                                                  
032500     END-IF.                                                              
032600                                                                          
032700     MOVE MENSAJE-ISO-REG(1:4) TO ISO-MTI.                                
032800     MOVE MENSAJE-ISO-REG(5:16) TO ISO-PRIMARY-BITMAP.                    
032900     MOVE ISO-PRIMARY-BITMAP TO W-HEX-ORIGEN.                             
033000     MOVE 1 TO W-OFFSET-BASE.                                             
033100     PERFORM 1100-EXPANDIR-BITMAP THRU 1100-EXIT.                         
033110     IF W-BITMAP-BITS(1:64) NOT IS DIGITOS-BIT                            
033120         MOVE "N" TO W-MENSAJE-VALIDO                                     
033130         MOVE "MAPA DE BITS PRIMARIO CORRUPTO TRAS EXPANDIR"              
033140             TO ISO-ERROR-MENSAJE                                         
033150         GO TO 1000-EXIT                                                  
033160     END-IF.                                                              
033200                                                                          
033300     IF W-BITMAP-BITS(1:1) = "1"                                          
033400         MOVE MENSAJE-ISO-REG(21:16) TO ISO-SECONDARY-BITMAP              
033500         MOVE ISO-SECONDARY-BITMAP TO W-HEX-ORIGEN                        
033600         MOVE 65 TO W-OFFSET-BASE                                         
033700         PERFORM 1100-EXPANDIR-BITMAP THRU 1100-EXIT                      
033800         MOVE 37 TO W-CURSOR                                              
033900         MOVE 128 TO W-ELEM-MAX                                           
034000     ELSE                                                                 
034100         MOVE 21 TO W-CURSOR                                              
034200         MOVE 64 TO W-ELEM-MAX                                            
034300     END-IF.                                                              
034400                                                                          
034500     PERFORM 1200-RECORRER-ELEMENTOS THRU 1200-EXIT                       
034600         VARYING W-NUM-ELEMENTO FROM 2 BY 1                               
034700         UNTIL W-NUM-ELEMENTO > W-ELEM-MAX.                               
034800 1000-EXIT.                                                               
034900     EXIT.                                                                
035000                                                                          
035100*----------------------------------------------------------------         
035200* 1100-EXPANDIR-BITMAP - CONVIERTE 16 CARACTERES HEXADECIMALES EN         
035300* W-HEX-ORIGEN A 64 BITS DE TEXTO, ESCRITOS EN W-BITMAP-BITS A            
035400* PARTIR DE LA POSICION W-OFFSET-BASE.                                    
035500*----------------------------------------------------------------         
035600 1100-EXPANDIR-BITMAP.                                                    
035700     PERFORM 1110-EXPANDIR-BUCLE THRU 1110-EXIT                           
035800         VARYING W-IDX-NIBBLE FROM 1 BY 1 UNTIL W-IDX-NIBBLE > 16.        
035900 1100-EXIT.                                                               
036000     EXIT.                                                                
036100                                                                          
036200 1110-EXPANDIR-BUCLE.                                                     
036300     MOVE W-HEX-ORIGEN(W-IDX-NIBBLE:1) TO W-HEX-BUSCAR.                   
036400     PERFORM 9100-BUSCAR-BITS-POR-HEX THRU 9100-EXIT.                     
036500     COMPUTE W-POS-BIT = W-OFFSET-BASE + (W-IDX-NIBBLE - 1) * 4.          
036600     MOVE W-BITS-ENCONTRADOS TO W-BITMAP-BITS(W-POS-BIT:4).               
036700 1110-EXIT.                                                               
036800     EXIT.                                                                
036900                                                                          
037000*----------------------------------------------------------------         
037100* 1200-RECORRER-ELEMENTOS - PARA CADA ELEMENTO DE DATOS PRESENTE          
037200* EN EL MAPA DE BITS, BUSCA SU DEFINICION Y EXTRAE EL VALOR.              
037300*----------------------------------------------------------------         
037400 1200-RECORRER-ELEMENTOS.                                                 
037500     IF W-BITMAP-BITS(W-NUM-ELEMENTO:1) = "1"                             
037600         PERFORM 1300-BUSCAR-CAMPO-TABLA THRU 1300-EXIT                   
037700         IF W-ENCONTRADO = "S"                                            
037800             PERFORM 1400-EXTRAER-CAMPO THRU 1400-EXIT                    
037900         END-IF                                                           
038000     END-IF.                                                              
038100 1200-EXIT.                                                               
038200     EXIT.                                                                
038300                                                                          
038400*----------------------------------------------------------------         
038500* 1300-BUSCAR-CAMPO-TABLA - BUSQUEDA SECUENCIAL EN LA TABLA               
038600* ESTATICA DE ELEMENTOS DE DATOS POR NUMERO DE CAMPO.                     
038700*----------------------------------------------------------------         
038800 1300-BUSCAR-CAMPO-TABLA.                                                 
038900     MOVE "N" TO W-ENCONTRADO.                                            
039000     MOVE 1 TO W-IDX.                                                     
039100 1310-BUSCAR-CAMPO-BUCLE.                                                 
039200     IF W-IDX > 11                                                        
039300         GO TO 1300-EXIT                                                  
039400     END-IF.                                                              
039500     IF W-TC-NUMERO(W-IDX) = W-NUM-ELEMENTO                               
039600         MOVE "S" TO W-ENCONTRADO                                         
039700         MOVE W-TC-LONGITUD(W-IDX) TO W-LONG-CAMPO                        
039800         GO TO 1300-EXIT                                                  
039900     END-IF.                                                              
040000     ADD 1 TO W-IDX.                                                      
040100     GO TO 1310-BUSCAR-CAMPO-BUCLE.                                       
040200 1300-EXIT.                                                               
040300     EXIT.                                                                
040400                                                                          
040500*----------------------------------------------------------------         
040600* 1400-EXTRAER-CAMPO - SI ES DE LONGITUD VARIABLE, LEE PRIMERO EL         
040700* PREFIJO DE LONGITUD; LUEGO COPIA EL VALOR AL CAMPO CON NOMBRE.          
040800*----------------------------------------------------------------         
040900 1400-EXTRAER-CAMPO.                                                      
041000     IF W-TC-VARIABLE(W-IDX) = "S"                                        
041100         IF W-TC-DIGITOS-LON(W-IDX) = 2                                   
041200             MOVE ZEROS TO W-LEN-CAMPO-ALFA                               
041300             MOVE MENSAJE-ISO-REG(W-CURSOR:2)                             
041400                 TO W-LEN-CAMPO-ALFA(2:2)                                 
041500             ADD 2 TO W-CURSOR                                            
041600         ELSE                                                             
041700             MOVE MENSAJE-ISO-REG(W-CURSOR:3) TO W-LEN-CAMPO-ALFA         
041800             ADD 3 TO W-CURSOR                                            
041900         END-IF                                                           
042000         MOVE W-LEN-CAMPO-NUM TO W-LONG-CAMPO                             
042100     END-IF.                                                              
042200                                                                          
042300     MOVE SPACES TO W-VALOR-CAMPO.                                        
042400     MOVE MENSAJE-ISO-REG(W-CURSOR:W-LONG-CAMPO) TO                       
042500         W-VALOR-CAMPO(1:W-LONG-CAMPO).                                   
042600     ADD W-LONG-CAMPO TO W-CURSOR.                                        
042700                                                                          
042800     EVALUATE W-NUM-ELEMENTO                                              
042900         WHEN 2                                                           
043000             MOVE "S" TO ISO-F002-PRESENTE                                
043100             MOVE W-VALOR-CAMPO(1:19) TO ISO-FIELD-002-PAN                
043110             IF ISO-MV-PAN-INDICATIVO NOT NUMERIC                         
043120                 MOVE "N" TO W-MENSAJE-VALIDO                             
043130                 MOVE "PAN CON INDICATIVO DE EMISOR NO NUMERICO"          
043140                     TO ISO-ERROR-MENSAJE                                 
043150             END-IF                                                       
043200         WHEN 3                                                           
043300             MOVE "S" TO ISO-F003-PRESENTE                                
043400             MOVE W-VALOR-CAMPO(1:6) TO ISO-FIELD-003-PROC-CODE           
043500         WHEN 4                                                           
043600             MOVE "S" TO ISO-F004-PRESENTE                                
043700             MOVE W-VALOR-CAMPO(1:12) TO ISO-FIELD-004-AMOUNT             
043800         WHEN 11                                                          
043900             MOVE "S" TO ISO-F011-PRESENTE                                
044000             MOVE W-VALOR-CAMPO(1:6) TO ISO-FIELD-011-STAN                
044100         WHEN 12                                                          
044200             MOVE "S" TO ISO-F012-PRESENTE                                
044300             MOVE W-VALOR-CAMPO(1:6) TO ISO-FIELD-012-TIME                
044400         WHEN 13                                                          
044500             MOVE "S" TO ISO-F013-PRESENTE                                
044600             MOVE W-VALOR-CAMPO(1:4) TO ISO-FIELD-013-DATE                
044700         WHEN 37                                                          
044800             MOVE "S" TO ISO-F037-PRESENTE                                
044900             MOVE W-VALOR-CAMPO(1:12) TO ISO-FIELD-037-RRN                
045000         WHEN 38                                                          
045100             MOVE "S" TO ISO-F038-PRESENTE                                
045200             MOVE W-VALOR-CAMPO(1:6) TO ISO-FIELD-038-AUTH-CODE           
045300         WHEN 39                                                          
045400             MOVE "S" TO ISO-F039-PRESENTE                                
045500             MOVE W-VALOR-CAMPO(1:2) TO ISO-FIELD-039-RESP-CODE           
045600         WHEN 41                                                          
045700             MOVE "S" TO ISO-F041-PRESENTE                                
045800             MOVE W-VALOR-CAMPO(1:8) TO ISO-FIELD-041-TERMINAL-ID         
045900         WHEN 48                                                          
046000             MOVE "S" TO ISO-F048-PRESENTE                                
046100             MOVE W-VALOR-CAMPO(1:W-LONG-CAMPO) TO                        
046200                 ISO-FIELD-048-ADDL-DATA                                  
046300         WHEN OTHER                                                       
046400             CONTINUE                                                     
046500     END-EVALUATE.                                                        
046600 1400-EXIT.                                                               
046700     EXIT.                                                                
046800                                                                          
046900*----------------------------------------------------------------         
047000* 2000-FORMATEAR-MENSAJE - ISO8583Message.format: REGISTRO                
047100* ISO8583-MENSAJE A CADENA DE ENLACE.                                     
047200*----------------------------------------------------------------         
047300 2000-FORMATEAR-MENSAJE.                                                  
047400     MOVE SPACES TO W-MENSAJE-RECOMPUESTO.                                
047500     MOVE ALL "0" TO W-BITMAP-BITS.                                       
047600     PERFORM 2100-MARCAR-BITS THRU 2100-EXIT.                             
047700                                                                          
047800     MOVE W-BITMAP-BITS(1:64) TO W-BITS-ENTRADA.                          
047900     PERFORM 2200-COMPRIMIR-BITMAP THRU 2200-EXIT.                        
048000     MOVE W-HEX-SALIDA TO ISO-PRIMARY-BITMAP.                             
048100                                                                          
048200     MOVE 1 TO W-PUNTERO.                                                 
048300     STRING ISO-MTI DELIMITED BY SIZE                                     
048400         INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO.               
048500     STRING ISO-PRIMARY-BITMAP DELIMITED BY SIZE                          
048600         INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO.               
048700                                                                          
048800     IF W-BITMAP-BITS(1:1) = "1"                                          
048900         MOVE W-BITMAP-BITS(65:64) TO W-BITS-ENTRADA                      
049000         PERFORM 2200-COMPRIMIR-BITMAP THRU 2200-EXIT                     
049100         MOVE W-HEX-SALIDA TO ISO-SECONDARY-BITMAP                        
049200         STRING ISO-SECONDARY-BITMAP DELIMITED BY SIZE                    
049300             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
049400     END-IF.                                                              
049500                                                                          
049600     IF F002-PRESENTE-SI                                                  
049700         PERFORM 9300-LONGITUD-PAN THRU 9300-EXIT                         
049800         MOVE W-LONG-CAMPO TO W-LEN-CAMPO-EDIT                            
049900         STRING W-LEN-CAMPO-EDIT DELIMITED BY SIZE                        
050000             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
050100         STRING ISO-FIELD-002-PAN(1:W-LONG-CAMPO) DELIMITED BY            
050200             SIZE INTO W-MENSAJE-RECOMPUESTO                              
050300             WITH POINTER W-PUNTERO                                       
050400     END-IF.                                                              
050500     IF F003-PRESENTE-SI                                                  
050600         STRING ISO-FIELD-003-PROC-CODE DELIMITED BY SIZE                 
050700             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
050800     END-IF.                                                              
050900     IF F004-PRESENTE-SI                                                  
051000         STRING ISO-FIELD-004-AMOUNT DELIMITED BY SIZE                    
051100             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
051200     END-IF.                                                              
051300     IF F011-PRESENTE-SI                                                  
051400         STRING ISO-FIELD-011-STAN DELIMITED BY SIZE                      
051500             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
051600     END-IF.                                                              
051700     IF F012-PRESENTE-SI                                                  
051800         STRING ISO-FIELD-012-TIME DELIMITED BY SIZE                      
051900             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
052000     END-IF.                                                              
052100     IF F013-PRESENTE-SI                                                  
052200         STRING ISO-FIELD-013-DATE DELIMITED BY SIZE                      
052300             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
052400     END-IF.                                                              
052500     IF F037-PRESENTE-SI                                                  
052600         STRING ISO-FIELD-037-RRN DELIMITED BY SIZE                       
052700             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
052800     END-IF.                                                              
052900     IF F038-PRESENTE-SI                                                  
053000         STRING ISO-FIELD-038-AUTH-CODE DELIMITED BY SIZE                 
053100             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
053200     END-IF.                                                              
053300     IF F039-PRESENTE-SI                                                  
053400         STRING ISO-FIELD-039-RESP-CODE DELIMITED BY SIZE                 
053500             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
053600     END-IF.                                                              
053700     IF F041-PRESENTE-SI                                                  
053800         STRING ISO-FIELD-041-TERMINAL-ID DELIMITED BY SIZE               
053900             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
054000     END-IF.                                                              
054100     IF F048-PRESENTE-SI                                                  
054200         PERFORM 9310-LONGITUD-ADDL THRU 9310-EXIT                        
054300         MOVE W-LONG-CAMPO TO W-LEN-CAMPO-EDIT-3                          
054400         STRING W-LEN-CAMPO-EDIT-3 DELIMITED BY SIZE                      
054500             INTO W-MENSAJE-RECOMPUESTO WITH POINTER W-PUNTERO            
054600         STRING ISO-FIELD-048-ADDL-DATA(1:W-LONG-CAMPO)                   
054700             DELIMITED BY SIZE INTO W-MENSAJE-RECOMPUESTO                 
054800             WITH POINTER W-PUNTERO                                       
054900     END-IF.                                                              
055000 2000-EXIT.                                                               
055100     EXIT.                                                                
055200                                                                          
055300*----------------------------------------------------------------         
055400* 2100-MARCAR-BITS - ACTIVA EN EL MAPA DE BITS EL BIT DE CADA             
055500* ELEMENTO DE DATOS PRESENTE (BIT = NUMERO DE ELEMENTO).                  
055600*----------------------------------------------------------------         
055700 2100-MARCAR-BITS.                                                        
055800     IF F002-PRESENTE-SI                                                  
055900         MOVE "1" TO W-BITMAP-BITS(2:1)                                   
056000     END-IF.                                                              
056100     IF F003-PRESENTE-SI                                                  
056200         MOVE "1" TO W-BITMAP-BITS(3:1)                                   
056300     END-IF.                                                              
056400     IF F004-PRESENTE-SI                                                  
056500         MOVE "1" TO W-BITMAP-BITS(4:1)                                   
056600     END-IF.                                                              
056700     IF F011-PRESENTE-SI                                                  
056800         MOVE "1" TO W-BITMAP-BITS(11:1)                                  
056900     END-IF.                                                              
057000     IF F012-PRESENTE-SI                                                  
057100         MOVE "1" TO W-BITMAP-BITS(12:1)                                  
057200     END-IF.                                                              
057300     IF F013-PRESENTE-SI                                                  
057400         MOVE "1" TO W-BITMAP-BITS(13:1)                                  
057500     END-IF.                                                              
057600     IF F037-PRESENTE-SI                                                  
057700         MOVE "1" TO W-BITMAP-BITS(37:1)                                  
057800     END-IF.                                                              
057900     IF F038-PRESENTE-SI                                                  
058000         MOVE "1" TO W-BITMAP-BITS(38:1)                                  
058100     END-IF.                                                              
058200     IF F039-PRESENTE-SI                                                  
058300         MOVE "1" TO W-BITMAP-BITS(39:1)                                  
058400     END-IF.                                                              
058500     IF F041-PRESENTE-SI                                                  
058600         MOVE "1" TO W-BITMAP-BITS(41:1)                                  
058700     END-IF.                                                              
058800     IF F048-PRESENTE-SI                                                  
058900         MOVE "1" TO W-BITMAP-BITS(48:1)                                  
059000     END-IF.                                                              
059100 2100-EXIT.                                                               
059200     EXIT.                                                                
059300                                                                          
059400*----------------------------------------------------------------         
059500* 2200-COMPRIMIR-BITMAP - CONVIERTE LOS 64 BITS DE TEXTO EN               
059600* W-BITS-ENTRADA A 16 CARACTERES HEXADECIMALES EN W-HEX-SALIDA.           
059700*----------------------------------------------------------------         
059800 2200-COMPRIMIR-BITMAP.                                                   
059900     MOVE SPACES TO W-HEX-SALIDA.                                         
060000     PERFORM 2210-COMPRIMIR-BUCLE THRU 2210-EXIT                          
060100         VARYING W-IDX-NIBBLE FROM 1 BY 1 UNTIL W-IDX-NIBBLE > 16.        
060200 2200-EXIT.                                                               
060300     EXIT.                                                                
060400                                                                          
060500 2210-COMPRIMIR-BUCLE.                                                    
060600     COMPUTE W-POS-BIT = (W-IDX-NIBBLE - 1) * 4 + 1.                      
060700     MOVE W-BITS-ENTRADA(W-POS-BIT:4) TO W-PATRON-BITS.                   
060800     PERFORM 9200-BUSCAR-HEX-POR-BITS THRU 9200-EXIT.                     
060900     MOVE W-HEX-ENCONTRADO TO W-HEX-SALIDA(W-IDX-NIBBLE:1).               
061000 2210-EXIT.                                                               
061100     EXIT.                                                                
061200                                                                          
061300*----------------------------------------------------------------         
061400* 9100-BUSCAR-BITS-POR-HEX - BUSQUEDA SECUENCIAL EN LA TABLA DE           
061500* NIBBLES POR CARACTER HEXADECIMAL.                                       
061600*----------------------------------------------------------------         
061700 9100-BUSCAR-BITS-POR-HEX.                                                
061800     MOVE "0000" TO W-BITS-ENCONTRADOS.                                   
061900     MOVE 1 TO W-IDX.                                                     
062000 9110-BUSCAR-BITS-BUCLE.                                                  
062100     IF W-IDX > 16                                                        
062200         GO TO 9100-EXIT                                                  
062300     END-IF.                                                              
062400     IF W-TN-HEX(W-IDX) = W-HEX-BUSCAR                                    
062500         MOVE W-TN-BITS(W-IDX) TO W-BITS-ENCONTRADOS                      
062600         GO TO 9100-EXIT                                                  
062700     END-IF.                                                              
062800     ADD 1 TO W-IDX.                                                      
062900     GO TO 9110-BUSCAR-BITS-BUCLE.                                        
063000 9100-EXIT.                                                               
063100     EXIT.                                                                
063200                                                                          
063300*----------------------------------------------------------------         
063400* 9200-BUSCAR-HEX-POR-BITS - BUSQUEDA SECUENCIAL EN LA TABLA DE           
063500* NIBBLES POR PATRON DE 4 BITS.                                           
063600*----------------------------------------------------------------         
063700 9200-BUSCAR-HEX-POR-BITS.                                                
063800     MOVE "0" TO W-HEX-ENCONTRADO.                                        
063900     MOVE 1 TO W-IDX.                                                     
064000 9210-BUSCAR-HEX-BUCLE.                                                   
064100     IF W-IDX > 16                                                        
064200         GO TO 9200-EXIT                                                  
064300     END-IF.                                                              
064400     IF W-TN-BITS(W-IDX) = W-PATRON-BITS                                  
064500         MOVE W-TN-HEX(W-IDX) TO W-HEX-ENCONTRADO                         
064600         GO TO 9200-EXIT                                                  
064700     END-IF.                                                              
064800     ADD 1 TO W-IDX.                                                      
064900     GO TO 9210-BUSCAR-HEX-BUCLE.                                         
065000 9200-EXIT.                                                               
065100     EXIT.                                                                
065200                                                                          
065300*----------------------------------------------------------------         
065400* 9300-LONGITUD-PAN - LONGITUD REAL DE ISO-FIELD-002-PAN SIN LOS          
065500* ESPACIOS DE RELLENO POR LA DERECHA.                                     
065600*----------------------------------------------------------------         
065700 9300-LONGITUD-PAN.                                                       
065800     MOVE 19 TO W-LONG-CAMPO.                                             
065900 9305-BUSCAR-FIN-PAN.                                                     
066000     IF W-LONG-CAMPO = 0                                                  
066100         GO TO 9300-EXIT                                                  
066200     END-IF.                                                              
066300     IF ISO-FIELD-002-PAN(W-LONG-CAMPO:1) NOT = SPACE                     
066400         GO TO 9300-EXIT                                                  
066500     END-IF.                                                              
066600     SUBTRACT 1 FROM W-LONG-CAMPO.                                        
066700     GO TO 9305-BUSCAR-FIN-PAN.                                           
066800 9300-EXIT.                                                               
066900     EXIT.                                                                
067000                                                                          
067100*----------------------------------------------------------------         
067200* 9310-LONGITUD-ADDL - LONGITUD REAL DE ISO-FIELD-048-ADDL-DATA           
067300* SIN LOS ESPACIOS DE RELLENO POR LA DERECHA.                             
067400*----------------------------------------------------------------         
067500 9310-LONGITUD-ADDL.                                                      
067600     MOVE 999 TO W-LONG-CAMPO.                                            
067700 9315-BUSCAR-FIN-ADDL.                                                    
067800     IF W-LONG-CAMPO = 0                                                  
067900         GO TO 9310-EXIT                                                  
068000     END-IF.                                                              
068100     IF ISO-FIELD-048-ADDL-DATA(W-LONG-CAMPO:1) NOT = SPACE               
068200         GO TO 9310-EXIT                                                  
068300     END-IF.                                                              
068400     SUBTRACT 1 FROM W-LONG-CAMPO.                                        
068500     GO TO 9315-BUSCAR-FIN-ADDL.                                          
068600 9310-EXIT.                                                               
068700     EXIT.                                                                
068800                                                                          
068900*----------------------------------------------------------------         
069000* 9400-CALC-LONGITUD-MENSAJE - LONGITUD REAL DE W-MSG-TEMP SIN            
069100* LOS ESPACIOS DE RELLENO POR LA DERECHA (MENSAJE ORIGINAL).              
069200*----------------------------------------------------------------         
069300 9400-CALC-LONGITUD-MENSAJE.                                              
069400     MOVE 1100 TO W-LONGITUD-MSG.                                         
069500 9405-BUSCAR-FIN-MSG.                                                     
069600     IF W-LONGITUD-MSG = 0                                                
069700         GO TO 9400-EXIT                                                  
069800     END-IF.                                                              
069900     IF W-MSG-TEMP(W-LONGITUD-MSG:1) NOT = SPACE                          
070000         GO TO 9400-EXIT                                                  
070100     END-IF.                                                              
070200     SUBTRACT 1 FROM W-LONGITUD-MSG.                                      
070300     GO TO 9405-BUSCAR-FIN-MSG.                                           
070400 9400-EXIT.                                                               
070500     EXIT.                                                                
070600                                                                          
