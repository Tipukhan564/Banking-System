000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANKENC.                                                  
000300 AUTHOR.        R FERNANDEZ GIL.                                          
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.                  
000500 DATE-WRITTEN.  03/15/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.                    
000800*----------------------------------------------------------------*        
000900* BANKENC - CIFRADO Y ENMASCARADO DE DATOS SENSIBLES             *        
001000* (ENCRYPTION SERVICE).  SUBPROGRAMA SIN FICHEROS, LLAMADO POR   *        
001100* BANKCSV PARA CIFRAR EL CNIC Y DISPONIBLE PARA CUALQUIER OTRO   *        
001200* PROGRAMA QUE NECESITE ENMASCARAR TARJETA O CNIC EN PANTALLA O  *        
001300* EN LISTADOS.  SUSTITUYE A BANK4 (RETIRADA DE EFECTIVO POR      *        
001400* PANTALLA, YA CUBIERTA POR BANKTXN).                            *        
001500*----------------------------------------------------------------*        
001600* HISTORIAL DE CAMBIOS                                          *         
001700* FECHA      PROG  TICKET     DESCRIPCION                       *         
001800* ---------- ----- ---------- -------------------------------   *         
001900* 03/15/1991 RFG   CPD-0264   PRIMERA VERSION - CIFRAR/DESCIFRAR *        
002000* 11/02/1991 RFG   CPD-0280   TABLA DE SUSTITUCION REVERSIBLE    *        
002100* 06/24/1992 JLP   CPD-0305   ENMASCARAR TARJETA Y CNIC          *        
002200* 01/13/1994 MTS   CPD-0377   UMBRAL DE 8 CARACTERES PARA MASCARA*        
002300* 10/08/1996 JLP   CPD-0538   ESTA-ENCRIPTADO (COMPROBACION      *        
002400*                             SINTACTICA, NO CRIPTOGRAFICA)      *        
002500* 08/19/1998 MTS   CPD-0657   REVISION FECHAS AÑO 2000 (Y2K)     *        
002600* 06/30/1999 RFG   CPD-0692   PRUEBAS DE CORTE DE SIGLO          *        
002700* 05/03/2004 JLP   CPD-0865   RENOMBRADO DESDE BANK4 A BANKENC   *        
002710* 03/02/2006 JLP   CPD-0914   QUITADA CLASE DIGITOS-HEX (NUNCA SE         
002720*                             USABA); ANADIDO INDICADOR S/N DE            
002730*                             4000-ESTA-ENCRIPTADO COMO 88 PARA LA        
002740*                             TRAZA DE TRAZA-CIFRADO-ACTIVA.              
002750* 03/05/2006 JLP   CPD-0921   0000-DESPACHO TRAZA LOS 8 PRIMEROS          
002760*                             CARACTERES DE LK-ENTRADA (VISTA YA          
002770*                             DECLARADA, SIN USAR) PARA NO VOLCAR         
002780*                             NUNCA EL DATO COMPLETO EN LA TRAZA.         
002800*----------------------------------------------------------------*        
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER.   IBM-PC.                                               
003300 OBJECT-COMPUTER.   IBM-PC.                                               
003400 SPECIAL-NAMES.                                                           
003600     SWITCH UPSI-4 IS SW-TRAZA-CIFRADO                                    
003700         ON STATUS IS TRAZA-CIFRADO-ACTIVA                                
003800         OFF STATUS IS TRAZA-CIFRADO-INACTIVA.                            
003900                                                                          
004000 WORKING-STORAGE SECTION.                                                 
004100*>> CLAVE SIMETRICA FIJA DEL CPD: TABLA DE SUSTITUCION REVERSIBLE         
004200*>> GENERADA UNA SOLA VEZ AL ARRANQUE DEL SUBPROGRAMA. ENCRIPTAR          
004300*>> ES CONVERTIR DE CLARO A CIFRADO; DESENCRIPTAR ES AL REVES.            
004400 01  W-TABLA-CIFRADO.                                                     
004500     05  W-ALFABETO-CLARO    PIC X(36)                                    
004600         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".                    
004700     05  W-ALFABETO-CIFRADO  PIC X(36)                                    
004800         VALUE "QWERTYUIOPASDFGHJKLZXCVBNM9876543210".                    
004900                                                                          
005000 01  W-TABLA-CIFRADO-INDICES REDEFINES W-TABLA-CIFRADO.                   
005100     05  W-TCI-CLARO OCCURS 36 TIMES   PIC X(1).                          
005200     05  W-TCI-CIFRADO OCCURS 36 TIMES PIC X(1).                          
005300                                                                          
005400 01  W-LONGITUD                  PIC 9(2) COMP VALUE 0.                   
005500 01  W-RESTO-MOD4                PIC 9(2) COMP VALUE 0.                   
005600                                                                          
005700 LINKAGE SECTION.                                                         
005800 01  LK-FUNCION                  PIC X(4).                                
005900 01  LK-ENTRADA                   PIC X(60).                              
006000                                                                          
006100 01  LK-ENTRADA-VISTA REDEFINES LK-ENTRADA.                               
006200     05  LK-EV-PRIMEROS-8          PIC X(8).                              
006300     05  FILLER                    PIC X(52).                             
006400                                                                          
006500 01  LK-SALIDA                    PIC X(60).                              
006600                                                                          
006700 01  LK-SALIDA-MASCARA REDEFINES LK-SALIDA.                               
006800     05  LK-SM-PRIMEROS-4          PIC X(4).                              
006900     05  LK-SM-RELLENO             PIC X(4).                              
007000     05  LK-SM-ULTIMOS-4           PIC X(4).                              
007100     05  FILLER                    PIC X(48).                             
007200                                                                          
007210*>> VISTA REDEFINIDA DEL INDICADOR S/N DEVUELTO POR ISEN                  
007220*>> (4000-ESTA-ENCRIPTADO) PARA LA TRAZA DE DIAGNOSTICO.                  
007230 01  LK-SALIDA-INDICADOR REDEFINES LK-SALIDA.                             
007240     05  LK-SI-FLAG                PIC X(1).                              
007250         88  RESULTADO-ENCRIPTADO     VALUE "S".                          
007260         88  RESULTADO-NO-ENCRIPTADO  VALUE "N".                          
007270     05  FILLER                    PIC X(59).                             
007280                                                                          
007300 PROCEDURE DIVISION USING LK-FUNCION LK-ENTRADA LK-SALIDA.                
007400 0000-DESPACHO.                                                           
007500     MOVE SPACES TO LK-SALIDA.                                            
007600     IF TRAZA-CIFRADO-ACTIVA                                              
007700         DISPLAY "BANKENC - CLARO(1): " W-TCI-CLARO(1)                    
007800             " CIFRADO(1): " W-TCI-CIFRADO(1)                             
007810         DISPLAY "BANKENC - FUNCION: " LK-FUNCION                         
007820             " ENTRADA (8 PRIMEROS): " LK-EV-PRIMEROS-8                   
007900     END-IF.                                                              
008000                                                                          
008100     EVALUATE LK-FUNCION                                                  
008200         WHEN "ENCR"                                                      
008300             PERFORM 1000-ENCRIPTAR THRU 1000-EXIT                        
008400         WHEN "DECR"                                                      
008500             PERFORM 2000-DESENCRIPTAR THRU 2000-EXIT                     
008600         WHEN "MCRD"                                                      
008700             PERFORM 3000-ENMASCARAR-TARJETA THRU 3000-EXIT               
008800         WHEN "MCNI"                                                      
008900             PERFORM 3100-ENMASCARAR-CNIC THRU 3100-EXIT                  
009000         WHEN "ISEN"                                                      
009100             PERFORM 4000-ESTA-ENCRIPTADO THRU 4000-EXIT                  
009200         WHEN OTHER                                                       
009300             MOVE SPACES TO LK-SALIDA                                     
009400     END-EVALUATE.                                                        
009500                                                                          
009600     GOBACK.                                                              
009700                                                                          
009800*----------------------------------------------------------------         
009900* 1000-ENCRIPTAR - EncryptionService.encrypt. ENTRADA VACIA SE            
010000* DEVUELVE TAL CUAL.                                                      
010100*----------------------------------------------------------------         
010200 1000-ENCRIPTAR.                                                          
010300     PERFORM 5000-CALC-LONGITUD THRU 5000-EXIT.                           
010400     MOVE LK-ENTRADA TO LK-SALIDA.                                        
010500     IF W-LONGITUD > 0                                                    
010600         INSPECT LK-SALIDA CONVERTING                                     
010700             W-ALFABETO-CLARO TO W-ALFABETO-CIFRADO                       
010800     END-IF.                                                              
010900 1000-EXIT.                                                               
011000     EXIT.                                                                
011100                                                                          
011200*----------------------------------------------------------------         
011300* 2000-DESENCRIPTAR - EncryptionService.decrypt, INVERSA DE 1000.         
011400*----------------------------------------------------------------         
011500 2000-DESENCRIPTAR.                                                       
011600     PERFORM 5000-CALC-LONGITUD THRU 5000-EXIT.                           
011700     MOVE LK-ENTRADA TO LK-SALIDA.                                        
011800     IF W-LONGITUD > 0                                                    
011900         INSPECT LK-SALIDA CONVERTING                                     
012000             W-ALFABETO-CIFRADO TO W-ALFABETO-CLARO                       
012100     END-IF.                                                              
012200 2000-EXIT.                                                               
012300     EXIT.                                                                
012400                                                                          
012500*----------------------------------------------------------------         
012600* 3000-ENMASCARAR-TARJETA - MASK-CARD-NUMBER. POR DEBAJO DE 8             
012700* CARACTERES SE DEVUELVE SIN ENMASCARAR.                                  
012800*----------------------------------------------------------------         
012900 3000-ENMASCARAR-TARJETA.                                                 
013000     PERFORM 5000-CALC-LONGITUD THRU 5000-EXIT.                           
013100     IF W-LONGITUD < 8                                                    
013200         MOVE LK-ENTRADA TO LK-SALIDA                                     
013300         GO TO 3000-EXIT                                                  
013400     END-IF.                                                              
013500     MOVE SPACES TO LK-SALIDA.                                            
013600     MOVE LK-ENTRADA(1:4) TO LK-SM-PRIMEROS-4.                            
013700     MOVE "****"          TO LK-SM-RELLENO.                               
013800     MOVE LK-ENTRADA(W-LONGITUD - 3:4) TO LK-SM-ULTIMOS-4.                
013900 3000-EXIT.                                                               
014000     EXIT.                                                                
014100                                                                          
014200*----------------------------------------------------------------         
014300* 3100-ENMASCARAR-CNIC - MASK-CNIC. "*****" + ULTIMOS 4 DIGITOS.          
014400*----------------------------------------------------------------         
014500 3100-ENMASCARAR-CNIC.                                                    
014600     PERFORM 5000-CALC-LONGITUD THRU 5000-EXIT.                           
014700     IF W-LONGITUD < 8                                                    
014800         MOVE LK-ENTRADA TO LK-SALIDA                                     
014900         GO TO 3100-EXIT                                                  
015000     END-IF.                                                              
015100     MOVE SPACES TO LK-SALIDA.                                            
015200     STRING "*****" LK-ENTRADA(W-LONGITUD - 3:4)                          
015300         DELIMITED BY SIZE INTO LK-SALIDA.                                
015400 3100-EXIT.                                                               
015500     EXIT.                                                                
015600                                                                          
015700*----------------------------------------------------------------         
015800* 4000-ESTA-ENCRIPTADO - IS-ENCRYPTED, COMPROBACION HEURISTICA            
015900* UNICAMENTE SINTACTICA (LONGITUD MULTIPLO DE 4), NO ES UNA               
016000* PRUEBA CRIPTOGRAFICA.                                                   
016100*----------------------------------------------------------------         
016200 4000-ESTA-ENCRIPTADO.                                                    
016300     PERFORM 5000-CALC-LONGITUD THRU 5000-EXIT.                           
016400     MOVE "N" TO LK-SALIDA(1:1).                                          
016500     IF W-LONGITUD = 0                                                    
016600         GO TO 4000-EXIT                                                  
016700     END-IF.                                                              
016800     DIVIDE W-LONGITUD BY 4 GIVING W-RESTO-MOD4                           
016900         REMAINDER W-RESTO-MOD4.                                          
017000     IF W-RESTO-MOD4 = 0                                                  
017100         MOVE "S" TO LK-SALIDA(1:1)                                       
017200     END-IF.                                                              
017210     IF TRAZA-CIFRADO-ACTIVA                                              
017220         IF RESULTADO-ENCRIPTADO                                          
017230             DISPLAY "BANKENC - ISEN: LONGITUD " W-LONGITUD               
017240                 " ENCRIPTADA"                                            
017250         ELSE                                                             
017260             DISPLAY "BANKENC - ISEN: LONGITUD " W-LONGITUD               
017270                 " NO ENCRIPTADA"                                         
017280         END-IF                                                           
017290     END-IF.                                                              
017300 4000-EXIT.                                                               
017400     EXIT.                                                                
017500                                                                          
017600*----------------------------------------------------------------         
017700* 5000-CALC-LONGITUD - LONGITUD REAL DE LK-ENTRADA, SIN CONTAR            
017800* LOS ESPACIOS DE RELLENO POR LA DERECHA.                                 
017900*----------------------------------------------------------------         
018000 5000-CALC-LONGITUD.                                                      
018100     MOVE 60 TO W-LONGITUD.                                               
018200 5010-BUSCAR-FIN.                                                         
018300     IF W-LONGITUD = 0                                                    
018400         GO TO 5000-EXIT                                                  
018500     END-IF.                                                              
018600     IF LK-ENTRADA(W-LONGITUD:1) NOT = SPACE                              
018700         GO TO 5000-EXIT                                                  
018800     END-IF.                                                              
018900     SUBTRACT 1 FROM W-LONGITUD.                                          
019000     GO TO 5010-BUSCAR-FIN.                                               
019100 5000-EXIT.                                                               
019200     EXIT.                                                                
019300                                                                          
