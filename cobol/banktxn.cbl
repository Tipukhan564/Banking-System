000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANKTXN.                                                  
000300 AUTHOR.        M TORRES SOLA.                                            
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.                  
000500 DATE-WRITTEN.  05/02/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.                    
000800*----------------------------------------------------------------*        
000900* BANKTXN - SERVICIO DE TRANSACCIONES (TRANSACTION SERVICES)     *        
001000* LEE UN LOTE DE SOLICITUDES DE TRANSFERENCIA/INGRESO/RETIRO,    *        
001100* VALIDA FONDOS Y ESTADO DE CUENTA LLAMANDO A BANKACC, Y DEJA    *        
001200* CADA MOVIMIENTO ASENTADO EN MOVIMIENTOS.UBD.  SUSTITUYE A LOS  *        
001300* ANTIGUOS BANK9/BANK10 (TRANSFERENCIAS POR PANTALLA).           *        
001400*----------------------------------------------------------------*        
001500* HISTORIAL DE CAMBIOS                                          *         
001600* FECHA      PROG  TICKET     DESCRIPCION                       *         
001700* ---------- ----- ---------- -------------------------------   *         
001800* 05/02/1989 MTS   CPD-0151   PRIMERA VERSION - TRANSFERENCIAS   *        
001900* 11/14/1989 MTS   CPD-0163   AÑADE DEPOSITO (BANK2/BANK4)       *        
002000* 02/20/1990 MTS   CPD-0188   AÑADE RETIRO (BANK5)               *        
002100* 08/03/1991 JLP   CPD-0249   GENERACION DE REFERENCIA Y STAN    *        
002200* 01/17/1992 JLP   CPD-0301   ORDEN FONDOS-ORIGEN-DESTINO        *        
002300* 07/09/1993 RFG   CPD-0355   TRANSACCION SIEMPRE QUEDA TERMINAL *        
002400* 04/26/1994 RFG   CPD-0417   LLAMADA A BANKACC PARA SALDO       *        
002500* 09/11/1995 MTS   CPD-0471   COMPUTE ROUNDED EN SALDO ANTES/DPS *        
002600* 03/02/1997 JLP   CPD-0569   DIVISA TOMADA DE LA CUENTA ORIGEN  *        
002700* 08/19/1998 MTS   CPD-0654   REVISION FECHAS AÑO 2000 (Y2K)     *        
002800* 01/04/1999 MTS   CPD-0672   FECHA-HORA A 14 DIGITOS AAAAMMDDHHM*        
002900* 06/30/1999 RFG   CPD-0689   PRUEBAS DE CORTE DE SIGLO                   
003000* 11/21/2000 JLP   CPD-0718   CANAL BRANCH PARA DEPOSITO/RETIRO           
003100* 05/03/2004 JLP   CPD-0862   RENOMBRADO DESDE BANK9 A BANKTXN            
003150* 11/14/2005 RFG   CPD-0903   QUITADAS FUNCTION RANDOM/CURRENT-           
003160*                             DATE, NO SOPORTADAS EN EL NUEVO             
003170*                             RUNTIME DE LOTES - SUSTITUIDAS POR          
003180*                             ACCEPT FROM TIME/DATE                       
003190* 03/02/2006 JLP   CPD-0916   RENOMBRADO EL CONMUTADOR UPSI-1 A           
003191*                             TRAZA-SOLICITUDES (SE PRUEBA EN             
003192*                             0200-PARTIR-SOLICITUD); LA CLASE            
003193*                             DIGITOS-ALFANUM YA DECLARADA SE USA         
003194*                             AHORA EN 5000-GENERAR-REFERENCIA.           
003195* 03/05/2006 JLP   CPD-0919   REQ-AMOUNT PASA A SIGN LEADING              
003196*                             SEPARATE; W-RAC-SIGNO (YA DECLARADO         
003197*                             Y SIN USAR) DETECTA IMPORTE <= 0 EN         
003198*                             0200-PARTIR-SOLICITUD Y DESCARTA LA         
003199*                             SOLICITUD ANTES DE PROCESARLA               
003200*----------------------------------------------------------------*        
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER.   IBM-PC.                                               
003700 OBJECT-COMPUTER.   IBM-PC.                                               
003800 SPECIAL-NAMES.                                                           
003900     CLASS DIGITOS-ALFANUM IS "0" THRU "9" "A" THRU "Z"                   
004000     SWITCH UPSI-1 IS SW-TRAZA-SOLICITUDES                                
004100         ON STATUS IS TRAZA-SOLICITUDES-ACTIVA                            
004200         OFF STATUS IS TRAZA-SOLICITUDES-INACTIVA.                        
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT SOLICITUDES-TXN ASSIGN TO DISK                                
004700     ORGANIZATION IS LINE SEQUENTIAL                                      
004800     FILE STATUS IS FS-SOLIC.                                             
004900                                                                          
005000     SELECT MOVIMIENTOS ASSIGN TO DISK                                    
005100     ORGANIZATION IS INDEXED                                              
005200     ACCESS MODE IS DYNAMIC                                               
005300     RECORD KEY IS TXN-REFERENCE                                          
005400     ALTERNATE RECORD KEY IS TXN-STAN                                     
005500     FILE STATUS IS FS-MOVTOS.                                            
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  SOLICITUDES-TXN                                                      
006000     LABEL RECORD STANDARD                                                
006100     VALUE OF FILE-ID IS "solictxn.dat".                                  
006200 01  REQ-TXN-LINEA               PIC X(120).                              
006300                                                                          
006400 FD  MOVIMIENTOS                                                          
006500     LABEL RECORD STANDARD                                                
006600     VALUE OF FILE-ID IS "movimientos.ubd".                               
006700 01  MOVIMIENTO-REG.                                                      
006800     02  TXN-REFERENCE           PIC X(19).                               
006900     02  TXN-STAN                PIC 9(6).                                
007000     02  TXN-FROM-ACCOUNT        PIC 9(20).                               
007100     02  TXN-TO-ACCOUNT          PIC 9(20).                               
007200     02  TXN-AMOUNT              PIC S9(17)V99.                           
007300     02  TXN-CURRENCY            PIC X(3).                                
007400     02  TXN-TYPE                PIC X(16).                               
007500     02  TXN-STATUS              PIC X(10).                               
007600     02  TXN-CHANNEL             PIC X(10).                               
007700     02  TXN-DESCRIPTION         PIC X(60).                               
007800     02  TXN-BALANCE-BEFORE      PIC S9(17)V99.                           
007900     02  TXN-BALANCE-AFTER       PIC S9(17)V99.                           
008000     02  TXN-FEE                 PIC S9(17)V99.                           
008100     02  TXN-TAX                 PIC S9(17)V99.                           
008200     02  TXN-DATE                PIC 9(14).                               
008300     02  FILLER                  PIC X(15).                               
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600 77  FS-SOLIC                    PIC X(2).                                
008700 77  FS-MOVTOS                   PIC X(2).                                
008800 77  W-FIN-SOLICITUDES           PIC X(1) VALUE "N".                      
008900     88  FIN-SOLICITUDES         VALUE "S".                               
008910 77  W-SOLICITUD-VALIDA          PIC X(1) VALUE "S".                      
008920     88  SOLICITUD-VALIDA        VALUE "S".                               
008930     88  SOLICITUD-INVALIDA      VALUE "N".                               
009000                                                                          
009100*>> CAMPOS DE LA SOLICITUD DE TRANSACCION, PARTIDOS DE LA LINEA           
009200*>> REQ-TYPE,REQ-FROM,REQ-TO,REQ-AMOUNT,REQ-DESCRIPTION                   
009300 01  REQ-TXN-CAMPOS.                                                      
009400     05  REQ-TYPE                PIC X(16).                               
009500     05  REQ-FROM-ACCOUNT        PIC 9(20).                               
009600     05  REQ-TO-ACCOUNT          PIC 9(20).                               
009700     05  REQ-AMOUNT              PIC S9(17)V99                            
009710         SIGN IS LEADING SEPARATE CHARACTER.                              
009800     05  REQ-DESCRIPTION         PIC X(60).                               
009900                                                                          
010000 01  W-TABLA-CAMPOS.                                                      
010100     05  W-CAMPO OCCURS 5 TIMES  PIC X(60).                               
010200                                                                          
010300 01  CAMPOS-FECHA.                                                        
010400     05  FECHA-SIS.                                                       
010500         10  ANO-SIS             PIC 9(4).                                
010600         10  MES-SIS             PIC 9(2).                                
010700         10  DIA-SIS             PIC 9(2).                                
010800     05  HORA-SIS.                                                        
010900         10  HORAS-SIS           PIC 9(2).                                
011000         10  MINUTOS-SIS         PIC 9(2).                                
011100         10  SEGUNDOS-SIS        PIC 9(2).                                
011200         10  MILISEGUNDOS-SIS    PIC 9(2).                                
011300     05  DIF-GMT-SIS             PIC S9(4).                               
011400                                                                          
011500 01  W-FECHA-HORA-SIS REDEFINES CAMPOS-FECHA.                             
011600     05  W-FHS-FECHA             PIC 9(8).                                
011700     05  W-FHS-HORA              PIC 9(6).                                
011800     05  FILLER                  PIC X(6).                                
011810*>> VISTA REDEFINIDA DEL TIPO DE OPERACION SOLICITADA PARA LA             
011820*>> COMPROBACION RAPIDA TRANSFER/DEPOSIT/WITHDRAWAL                       
011830 01  W-TIPO-REQ-CHK REDEFINES REQ-TYPE.                                   
011840     05  W-TRQ-8                 PIC X(8).                                
011850     05  FILLER                  PIC X(8).                                
011860*>> VISTA REDEFINIDA DEL IMPORTE SOLICITADO PARA DETECTAR SIGNO           
011870*>> NEGATIVO O IMPORTE CERO EN 0200-PARTIR-SOLICITUD                      
011880 01  W-REQ-AMOUNT-CHK REDEFINES REQ-AMOUNT.                               
011881     05  W-RAC-SIGNO             PIC X(1).                                
011882         88  RAC-SIGNO-NEGATIVO  VALUE "-".                               
011883         88  RAC-SIGNO-POSITIVO  VALUE "+".                               
011890     05  FILLER                  PIC X(19).                               
011900                                                                          
012000 01  W-TXN-FECHA-HORA            PIC 9(14).                               
012100 01  W-REF-SUFIJO                PIC 9(16).                               
012200 01  W-REF-TEXTO                 PIC X(19).                               
012300 01  W-STAN-GENERADO              PIC 9(6).                               
012400 01  W-CONTADOR-TXN               PIC 9(9) COMP VALUE 0.                  
012410 01  W-RELOJ-ALEATORIO            PIC 9(8) COMP.                          
012500                                                                          
012600*>> RESULTADO DE LA LLAMADA A BANKACC                                     
012700 01  LK-FUNCION                  PIC X(4).                                
012800 01  LK-NUM-CUENTA                PIC 9(20).                              
012900 01  LK-ID-CLIENTE                PIC X(16).                              
013000 01  LK-TIPO-CUENTA                PIC X(12).                             
013100 01  LK-DIVISA                     PIC X(3).                              
013200 01  LK-IMPORTE                    PIC S9(17)V99.                         
013300 01  LK-INDICADOR-CR-DB            PIC X(1).                              
013400 01  LK-COD-RETORNO                PIC X(2).                              
013500 01  LK-CUENTA-RESULTADO.                                                 
013600     02  LK-CR-NUMBER              PIC 9(20).                             
013700     02  LK-CR-IBAN                PIC X(24).                             
013800     02  LK-CR-CUSTOMER-ID         PIC X(16).                             
013900     02  LK-CR-TYPE                PIC X(12).                             
014000     02  LK-CR-BALANCE             PIC S9(17)V99.                         
014100     02  LK-CR-AVAILABLE           PIC S9(17)V99.                         
014200     02  LK-CR-CURRENCY            PIC X(3).                              
014300     02  LK-CR-STATUS              PIC X(8).                              
014400     02  LK-CR-BRANCH-CODE         PIC X(3).                              
014500     02  LK-CR-BRANCH-NAME         PIC X(20).                             
014600     02  LK-CR-INTEREST            PIC S9(3)V99.                          
014700     02  LK-CR-LAST-TXN-DATE       PIC 9(14).                             
014800                                                                          
014900*>> RESULTADO DE LA SEGUNDA CUENTA (DESTINO) EN TRANSFERENCIAS            
015000 01  LK-CUENTA-DESTINO-RESULT.                                            
015100     02  LK-CD-NUMBER              PIC 9(20).                             
015200     02  LK-CD-IBAN                PIC X(24).                             
015300     02  LK-CD-CUSTOMER-ID         PIC X(16).                             
015400     02  LK-CD-TYPE                PIC X(12).                             
015500     02  LK-CD-BALANCE             PIC S9(17)V99.                         
015600     02  LK-CD-AVAILABLE           PIC S9(17)V99.                         
015700     02  LK-CD-CURRENCY            PIC X(3).                              
015800     02  LK-CD-STATUS              PIC X(8).                              
015900     02  LK-CD-BRANCH-CODE         PIC X(3).                              
016000     02  LK-CD-BRANCH-NAME         PIC X(20).                             
016100     02  LK-CD-INTEREST            PIC S9(3)V99.                          
016200     02  LK-CD-LAST-TXN-DATE       PIC 9(14).                             
016300 01  LK-COD-RETORNO-DST            PIC X(2).                              
016400                                                                          
016500 PROCEDURE DIVISION.                                                      
016600 0000-INICIO.                                                             
016700     OPEN INPUT SOLICITUDES-TXN.                                          
016800     IF FS-SOLIC NOT = "00"                                               
016900         DISPLAY "BANKTXN - NO SE PUEDE ABRIR SOLICTXN.DAT"               
017000         GOBACK                                                           
017100     END-IF.                                                              
017200     OPEN I-O MOVIMIENTOS.                                                
017300     IF FS-MOVTOS NOT = "00"                                              
017400         DISPLAY "BANKTXN - NO SE PUEDE ABRIR MOVIMIENTOS.UBD"            
017500         CLOSE SOLICITUDES-TXN                                            
017600         GOBACK                                                           
017700     END-IF.                                                              
017800                                                                          
017900 0100-LEER-SOLICITUD.                                                     
018000     READ SOLICITUDES-TXN                                                 
018100         AT END                                                           
018200             MOVE "S" TO W-FIN-SOLICITUDES                                
018300             GO TO 0900-FIN                                               
018400     END-READ.                                                            
018500                                                                          
018600     PERFORM 0200-PARTIR-SOLICITUD THRU 0200-EXIT.                        
018610     IF SOLICITUD-INVALIDA                                                
018620         GO TO 0100-LEER-SOLICITUD                                        
018630     END-IF.                                                              
018700                                                                          
018800     EVALUATE REQ-TYPE                                                    
018900         WHEN "TRANSFER"                                                  
019000             PERFORM 1000-PROCESAR-TRANSFERENCIA THRU 1000-EXIT           
019100         WHEN "DEPOSIT"                                                   
019200             PERFORM 2000-PROCESAR-DEPOSITO THRU 2000-EXIT                
019300         WHEN "WITHDRAWAL"                                                
019400             PERFORM 3000-PROCESAR-RETIRO THRU 3000-EXIT                  
019500         WHEN OTHER                                                       
019600             DISPLAY "BANKTXN - TIPO DE SOLICITUD DESCONOCIDO "           
019700                 REQ-TYPE                                                 
019800     END-EVALUATE.                                                        
019900                                                                          
020000     GO TO 0100-LEER-SOLICITUD.                                           
020100                                                                          
020200 0200-PARTIR-SOLICITUD.                                                   
020300     UNSTRING REQ-TXN-LINEA DELIMITED BY ","                              
020400         INTO W-CAMPO(1) W-CAMPO(2) W-CAMPO(3)                            
020500              W-CAMPO(4) W-CAMPO(5)                                       
020600     END-UNSTRING.                                                        
020610     MOVE "S" TO W-SOLICITUD-VALIDA.                                      
020700     MOVE W-CAMPO(1) TO REQ-TYPE.                                         
020800     MOVE W-CAMPO(2) TO REQ-FROM-ACCOUNT.                                 
020900     MOVE W-CAMPO(3) TO REQ-TO-ACCOUNT.                                   
021000     MOVE W-CAMPO(4) TO REQ-AMOUNT.                                       
021010     IF RAC-SIGNO-NEGATIVO OR REQ-AMOUNT = ZERO                           
021020         MOVE "N" TO W-SOLICITUD-VALIDA                                   
021030         DISPLAY "BANKTXN - SOLICITUD RECHAZADA, IMPORTE NO "             
021040             "POSITIVO: " REQ-AMOUNT                                      
021050     END-IF.                                                              
021100     MOVE W-CAMPO(5) TO REQ-DESCRIPTION.                                  
021110     IF TRAZA-SOLICITUDES-ACTIVA                                          
021120         DISPLAY "BANKTXN - SOLICITUD: " REQ-TYPE " DESDE "               
021130             REQ-FROM-ACCOUNT " HACIA " REQ-TO-ACCOUNT                    
021140             " IMPORTE " REQ-AMOUNT                                       
021150     END-IF.                                                              
021200 0200-EXIT.                                                               
021300     EXIT.                                                                
021400                                                                          
021500*----------------------------------------------------------------         
021600* 1000-PROCESAR-TRANSFERENCIA - TransactionService.processTransfer        
021700* ORDEN DE VALIDACION: FONDOS, ESTADO ORIGEN, ESTADO DESTINO.             
021800* LA TRANSACCION SIEMPRE QUEDA EN COMPLETED O FAILED, NUNCA EN            
021900* PROCESSING AL TERMINAR.                                                 
022000*----------------------------------------------------------------         
022100 1000-PROCESAR-TRANSFERENCIA.                                             
022200     MOVE "LOOK" TO LK-FUNCION.                                           
022300     MOVE REQ-FROM-ACCOUNT TO LK-NUM-CUENTA.                              
022400     CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
022500         LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB           
022600         LK-COD-RETORNO LK-CUENTA-RESULTADO.                              
022700     IF LK-COD-RETORNO NOT = "00"                                         
022800         DISPLAY "BANKTXN - CUENTA ORIGEN NO EXISTE "                     
022900             REQ-FROM-ACCOUNT                                             
023000         GO TO 1000-EXIT                                                  
023100     END-IF.                                                              
023200                                                                          
023300     MOVE "LOOK" TO LK-FUNCION.                                           
023400     MOVE REQ-TO-ACCOUNT TO LK-NUM-CUENTA.                                
023500     CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
023600         LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB           
023700         LK-COD-RETORNO-DST LK-CUENTA-DESTINO-RESULT.                     
023800     IF LK-COD-RETORNO-DST NOT = "00"                                     
023900         DISPLAY "BANKTXN - CUENTA DESTINO NO EXISTE "                    
024000             REQ-TO-ACCOUNT                                               
024100         GO TO 1000-EXIT                                                  
024200     END-IF.                                                              
024300                                                                          
024400     IF LK-CR-AVAILABLE < REQ-AMOUNT                                      
024500         DISPLAY "BANKTXN - SALDO INSUFICIENTE EN ORIGEN "                
024600             REQ-FROM-ACCOUNT                                             
024700         GO TO 1000-EXIT                                                  
024800     END-IF.                                                              
024900     IF LK-CR-STATUS NOT = "ACTIVE"                                       
025000         DISPLAY "BANKTXN - CUENTA ORIGEN NO ACTIVA "                     
025100             REQ-FROM-ACCOUNT                                             
025200         GO TO 1000-EXIT                                                  
025300     END-IF.                                                              
025400     IF LK-CD-STATUS NOT = "ACTIVE"                                       
025500         DISPLAY "BANKTXN - CUENTA DESTINO NO ACTIVA "                    
025600             REQ-TO-ACCOUNT                                               
025700         GO TO 1000-EXIT                                                  
025800     END-IF.                                                              
025900                                                                          
026000     PERFORM 5000-GENERAR-REFERENCIA THRU 5000-EXIT.                      
026100     PERFORM 5100-GENERAR-STAN THRU 5100-EXIT.                            
026200                                                                          
026300     MOVE W-REF-TEXTO       TO TXN-REFERENCE.                             
026400     MOVE W-STAN-GENERADO   TO TXN-STAN.                                  
026500     MOVE REQ-FROM-ACCOUNT  TO TXN-FROM-ACCOUNT.                          
026600     MOVE REQ-TO-ACCOUNT    TO TXN-TO-ACCOUNT.                            
026700     MOVE REQ-AMOUNT        TO TXN-AMOUNT.                                
026800     MOVE LK-CR-CURRENCY    TO TXN-CURRENCY.                              
026900     MOVE "TRANSFER"        TO TXN-TYPE.                                  
027000     MOVE "PROCESSING"      TO TXN-STATUS.                                
027100     MOVE "INTERNET"        TO TXN-CHANNEL.                               
027200     MOVE REQ-DESCRIPTION   TO TXN-DESCRIPTION.                           
027300     MOVE LK-CR-BALANCE     TO TXN-BALANCE-BEFORE.                        
027400     MOVE 0.00              TO TXN-FEE.                                   
027500     MOVE 0.00              TO TXN-TAX.                                   
027600     PERFORM 5200-SELLO-FECHA-HORA THRU 5200-EXIT.                        
027700     MOVE W-TXN-FECHA-HORA  TO TXN-DATE.                                  
027800                                                                          
027900     WRITE MOVIMIENTO-REG                                                 
028000         INVALID KEY                                                      
028100             DISPLAY "BANKTXN - REFERENCIA DUPLICADA "                    
028200                 TXN-REFERENCE                                            
028300     END-WRITE.                                                           
028400                                                                          
028500     MOVE "POST" TO LK-FUNCION.                                           
028600     MOVE REQ-FROM-ACCOUNT TO LK-NUM-CUENTA.                              
028700     MOVE REQ-AMOUNT TO LK-IMPORTE.                                       
028800     MOVE "D" TO LK-INDICADOR-CR-DB.                                      
028900     CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
029000         LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB           
029100         LK-COD-RETORNO LK-CUENTA-RESULTADO.                              
029200                                                                          
029300     IF LK-COD-RETORNO = "00"                                             
029400         MOVE "POST" TO LK-FUNCION                                        
029500         MOVE REQ-TO-ACCOUNT TO LK-NUM-CUENTA                             
029600         MOVE "C" TO LK-INDICADOR-CR-DB                                   
029700         CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA                    
029800             LK-ID-CLIENTE LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE            
029900             LK-INDICADOR-CR-DB LK-COD-RETORNO-DST                        
030000             LK-CUENTA-DESTINO-RESULT                                     
030100     END-IF.                                                              
030200                                                                          
030300     IF LK-COD-RETORNO = "00" AND LK-COD-RETORNO-DST = "00"               
030400         MOVE "COMPLETED" TO TXN-STATUS                                   
030500         COMPUTE TXN-BALANCE-AFTER ROUNDED =                              
030600             TXN-BALANCE-BEFORE - TXN-AMOUNT                              
030700     ELSE                                                                 
030800         MOVE "FAILED" TO TXN-STATUS                                      
030900     END-IF.                                                              
031000     REWRITE MOVIMIENTO-REG.                                              
031100     ADD 1 TO W-CONTADOR-TXN.                                             
031200 1000-EXIT.                                                               
031300     EXIT.                                                                
031400                                                                          
031500*----------------------------------------------------------------         
031600* 2000-PROCESAR-DEPOSITO - TransactionService.processDeposit              
031700*----------------------------------------------------------------         
031800 2000-PROCESAR-DEPOSITO.                                                  
031900     MOVE "LOOK" TO LK-FUNCION.                                           
032000     MOVE REQ-TO-ACCOUNT TO LK-NUM-CUENTA.                                
032100     CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
032200         LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB           
032300         LK-COD-RETORNO LK-CUENTA-RESULTADO.                              
032400     IF LK-COD-RETORNO NOT = "00"                                         
032500         DISPLAY "BANKTXN - CUENTA NO EXISTE " REQ-TO-ACCOUNT             
032600         GO TO 2000-EXIT                                                  
032700     END-IF.                                                              
032800                                                                          
032900     PERFORM 5000-GENERAR-REFERENCIA THRU 5000-EXIT.                      
033000     PERFORM 5100-GENERAR-STAN THRU 5100-EXIT.                            
033100                                                                          
033200     MOVE W-REF-TEXTO       TO TXN-REFERENCE.                             
033300     MOVE W-STAN-GENERADO   TO TXN-STAN.                                  
033400     MOVE 0                 TO TXN-FROM-ACCOUNT.                          
033500     MOVE REQ-TO-ACCOUNT    TO TXN-TO-ACCOUNT.                            
033600     MOVE REQ-AMOUNT        TO TXN-AMOUNT.                                
033700     MOVE LK-CR-CURRENCY    TO TXN-CURRENCY.                              
033800     MOVE "DEPOSIT"         TO TXN-TYPE.                                  
033900     MOVE "PROCESSING"      TO TXN-STATUS.                                
034000     MOVE "BRANCH"          TO TXN-CHANNEL.                               
034100     MOVE REQ-DESCRIPTION   TO TXN-DESCRIPTION.                           
034200     MOVE LK-CR-BALANCE     TO TXN-BALANCE-BEFORE.                        
034300     MOVE 0.00              TO TXN-FEE.                                   
034400     MOVE 0.00              TO TXN-TAX.                                   
034500     PERFORM 5200-SELLO-FECHA-HORA THRU 5200-EXIT.                        
034600     MOVE W-TXN-FECHA-HORA  TO TXN-DATE.                                  
034700                                                                          
034800     WRITE MOVIMIENTO-REG                                                 
034900         INVALID KEY                                                      
035000             DISPLAY "BANKTXN - REFERENCIA DUPLICADA "                    
035100                 TXN-REFERENCE                                            
035200     END-WRITE.                                                           
035300                                                                          
035400     MOVE "POST" TO LK-FUNCION.                                           
035500     MOVE REQ-TO-ACCOUNT TO LK-NUM-CUENTA.                                
035600     MOVE REQ-AMOUNT TO LK-IMPORTE.                                       
035700     MOVE "C" TO LK-INDICADOR-CR-DB.                                      
035800     CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
035900         LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB           
036000         LK-COD-RETORNO LK-CUENTA-RESULTADO.                              
036100                                                                          
036200     IF LK-COD-RETORNO = "00"                                             
036300         MOVE "COMPLETED" TO TXN-STATUS                                   
036400         COMPUTE TXN-BALANCE-AFTER ROUNDED =                              
036500             TXN-BALANCE-BEFORE + TXN-AMOUNT                              
036600     ELSE                                                                 
036700         MOVE "FAILED" TO TXN-STATUS                                      
036800     END-IF.                                                              
036900     REWRITE MOVIMIENTO-REG.                                              
037000     ADD 1 TO W-CONTADOR-TXN.                                             
037100 2000-EXIT.                                                               
037200     EXIT.                                                                
037300                                                                          
037400*----------------------------------------------------------------         
037500* 3000-PROCESAR-RETIRO - TransactionService.processWithdrawal             
037600*----------------------------------------------------------------         
037700 3000-PROCESAR-RETIRO.                                                    
037800     MOVE "LOOK" TO LK-FUNCION.                                           
037900     MOVE REQ-FROM-ACCOUNT TO LK-NUM-CUENTA.                              
038000     CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
038100         LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB           
038200         LK-COD-RETORNO LK-CUENTA-RESULTADO.                              
038300     IF LK-COD-RETORNO NOT = "00"                                         
038400         DISPLAY "BANKTXN - CUENTA NO EXISTE " REQ-FROM-ACCOUNT           
038500         GO TO 3000-EXIT                                                  
038600     END-IF.                                                              
038700                                                                          
038800     IF LK-CR-AVAILABLE < REQ-AMOUNT                                      
038900         DISPLAY "BANKTXN - SALDO INSUFICIENTE "                          
039000             REQ-FROM-ACCOUNT                                             
039100         GO TO 3000-EXIT                                                  
039200     END-IF.                                                              
039300                                                                          
039400     PERFORM 5000-GENERAR-REFERENCIA THRU 5000-EXIT.                      
039500     PERFORM 5100-GENERAR-STAN THRU 5100-EXIT.                            
039600                                                                          
039700     MOVE W-REF-TEXTO       TO TXN-REFERENCE.                             
039800     MOVE W-STAN-GENERADO   TO TXN-STAN.                                  
039900     MOVE REQ-FROM-ACCOUNT  TO TXN-FROM-ACCOUNT.                          
040000     MOVE 0                 TO TXN-TO-ACCOUNT.                            
040100     MOVE REQ-AMOUNT        TO TXN-AMOUNT.                                
040200     MOVE LK-CR-CURRENCY    TO TXN-CURRENCY.                              
040300     MOVE "WITHDRAWAL"      TO TXN-TYPE.                                  
040400     MOVE "PROCESSING"      TO TXN-STATUS.                                
040500     MOVE "BRANCH"          TO TXN-CHANNEL.                               
040600     MOVE REQ-DESCRIPTION   TO TXN-DESCRIPTION.                           
040700     MOVE LK-CR-BALANCE     TO TXN-BALANCE-BEFORE.                        
040800     MOVE 0.00              TO TXN-FEE.                                   
040900     MOVE 0.00              TO TXN-TAX.                                   
041000     PERFORM 5200-SELLO-FECHA-HORA THRU 5200-EXIT.                        
041100     MOVE W-TXN-FECHA-HORA  TO TXN-DATE.                                  
041200                                                                          
041300     WRITE MOVIMIENTO-REG                                                 
041400         INVALID KEY                                                      
041500             DISPLAY "BANKTXN - REFERENCIA DUPLICADA "                    
041600                 TXN-REFERENCE                                            
041700     END-WRITE.                                                           
041800                                                                          
041900     MOVE "POST" TO LK-FUNCION.                                           
042000     MOVE REQ-FROM-ACCOUNT TO LK-NUM-CUENTA.                              
042100     MOVE REQ-AMOUNT TO LK-IMPORTE.                                       
042200     MOVE "D" TO LK-INDICADOR-CR-DB.                                      
042300     CALL "BANKACC" USING LK-FUNCION LK-NUM-CUENTA LK-ID-CLIENTE          
042400         LK-TIPO-CUENTA LK-DIVISA LK-IMPORTE LK-INDICADOR-CR-DB           
042500         LK-COD-RETORNO LK-CUENTA-RESULTADO.                              
042600                                                                          
042700     IF LK-COD-RETORNO = "00"                                             
042800         MOVE "COMPLETED" TO TXN-STATUS                                   
042900         COMPUTE TXN-BALANCE-AFTER ROUNDED =                              
043000             TXN-BALANCE-BEFORE - TXN-AMOUNT                              
043100     ELSE                                                                 
043200         MOVE "FAILED" TO TXN-STATUS                                      
043300     END-IF.                                                              
043400     REWRITE MOVIMIENTO-REG.                                              
043500     ADD 1 TO W-CONTADOR-TXN.                                             
043600 3000-EXIT.                                                               
043700     EXIT.                                                                
043800                                                                          
043900*----------------------------------------------------------------         
044000* 5000-GENERAR-REFERENCIA - "TXN" + 16 CARACTERES ALFANUMERICOS.          
044100* GENERAR-Y-USAR, SIN BUCLE DE REINTENTO (IGUAL QUE EL ORIGINAL).         
044200*----------------------------------------------------------------         
044300 5000-GENERAR-REFERENCIA.                                                 
044310     ACCEPT W-RELOJ-ALEATORIO FROM TIME.                                  
044400     COMPUTE W-REF-SUFIJO =                                               
044500         (W-RELOJ-ALEATORIO + W-CONTADOR-TXN) * 999999999999.             
044600     MOVE SPACES TO W-REF-TEXTO.                                          
044700     STRING "TXN" W-REF-SUFIJO DELIMITED BY SIZE                          
044800         INTO W-REF-TEXTO.                                                
044810     IF W-REF-TEXTO NOT IS DIGITOS-ALFANUM                                
044820         DISPLAY "BANKTXN - REFERENCIA GENERADA FUERA DE FORMATO: "       
044830             W-REF-TEXTO                                                  
044840     END-IF.                                                              
044900 5000-EXIT.                                                               
045000     EXIT.                                                                
045100                                                                          
045200*----------------------------------------------------------------         
045300* 5100-GENERAR-STAN - NUMERO DE 6 DIGITOS EN 000000-999999.               
045400*----------------------------------------------------------------         
045500 5100-GENERAR-STAN.                                                       
045510     ACCEPT W-RELOJ-ALEATORIO FROM TIME.                                  
045600     COMPUTE W-STAN-GENERADO =                                            
045700         (W-RELOJ-ALEATORIO + W-CONTADOR-TXN) * 997.                      
045800 5100-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100*----------------------------------------------------------------         
046200* 5200-SELLO-FECHA-HORA - AAAAMMDDHHMMSS DE LA FECHA DE SISTEMA.          
046300*----------------------------------------------------------------         
046400 5200-SELLO-FECHA-HORA.                                                   
046500     ACCEPT FECHA-SIS FROM DATE YYYYMMDD.                                 
046510     ACCEPT HORA-SIS FROM TIME.                                           
046600     MOVE W-FHS-FECHA TO W-TXN-FECHA-HORA(1:8).                           
046700     MOVE W-FHS-HORA  TO W-TXN-FECHA-HORA(9:6).                           
046800 5200-EXIT.                                                               
046900     EXIT.                                                                
047000                                                                          
047100 0900-FIN.                                                                
047200     DISPLAY "BANKTXN - TRANSACCIONES PROCESADAS: "                       
047300         W-CONTADOR-TXN.                                                  
047400     CLOSE SOLICITUDES-TXN.                                               
047500     CLOSE MOVIMIENTOS.                                                   
047600     GOBACK.                                                              
047700                                                                          



