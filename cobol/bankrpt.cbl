000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANKRPT.                                                  
000300 AUTHOR.        J LOPEZ PASCUAL.                                          
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.                  
000500 DATE-WRITTEN.  06/21/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.                    
000800*----------------------------------------------------------------*        
000900* BANKRPT - EXTRACTO DE MOVIMIENTOS (REPORTING SERVICE)          *        
001000* LEE EL PARAMETRO DE CUENTA Y PERIODO, RECORRE MOVIMIENTOS.UBD  *        
001100* SELECCIONANDO LOS MOVIMIENTOS DE ESA CUENTA EN ESE PERIODO,    *        
001200* LOS ORDENA POR FECHA Y EMITE EL EXTRACTO IMPRESO.  SUSTITUYE   *        
001300* A LA MITAD DE MOVIMIENTOS DE BANK7 (LA MITAD DE ESPECTACULOS   *        
001400* QUEDA FUERA DE ALCANCE DEL NUEVO SISTEMA).                     *        
001500*----------------------------------------------------------------*        
001600* HISTORIAL DE CAMBIOS                                          *         
001700* FECHA      PROG  TICKET     DESCRIPCION                       *         
001800* ---------- ----- ---------- -------------------------------   *         
001900* 06/21/1990 JLP   CPD-0220   PRIMERA VERSION - LISTADO SIMPLE   *        
002000* 02/14/1991 JLP   CPD-0255   FILTRO POR CUENTA Y PERIODO        *        
002100* 09/03/1992 RFG   CPD-0311   ORDENACION POR FECHA EN TABLA      *        
002200* 04/18/1994 RFG   CPD-0398   CABECERA Y PIE CON CONTADOR        *        
002300* 11/22/1995 MTS   CPD-0481   LIMITE DE FILAS EN TABLA (1000)    *        
002400* 06/09/1997 JLP   CPD-0561   FORMATO DE IMPORTE CON SIGNO       *        
002500* 08/19/1998 MTS   CPD-0656   REVISION FECHAS AÑO 2000 (Y2K)     *        
002600* 01/04/1999 MTS   CPD-0674   FECHAS A 14 DIGITOS AAAAMMDDHHMMSS *        
002700* 06/30/1999 RFG   CPD-0691   PRUEBAS DE CORTE DE SIGLO          *        
002800* 05/03/2004 JLP   CPD-0864   RENOMBRADO DESDE BANK7 A BANKRPT   *        
002810* 03/02/2006 JLP   CPD-0918   RENOMBRADO EL CONMUTADOR UPSI-3 A  *        
002820*                             TRAZA-FILAS (SE PRUEBA EN          *        
002830*                             1100-AGREGAR-FILA); LA CLASE       *        
002840*                             DIGITOS-FECHA YA DECLARADA SE USA  *        
002850*                             AHORA EN 0000-INICIO PARA RECHAZAR *        
002860*                             PARAMETROS DE FECHA NO NUMERICOS   *        
002870* 03/05/2006 JLP   CPD-0923   REPARADAS LAS TRES VISTAS REDEFINES DE     *
002872*                             FECHA (INICIO/FIN DE PERIODO Y FILA) QUE   *
002874*                             ESTABAN DECLARADAS SIN USO; AHORA          *
002876*                             0000-INICIO VALIDA MES/DIA DEL PERIODO     *
002878*                             SOLICITADO Y 2010-IMPRIMIR-FILA FORMATEA   *
002880*                             LA FECHA DE CADA MOVIMIENTO IMPRESO        *
002890*----------------------------------------------------------------*        
003000                                                                          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.   IBM-PC.                                               
003400 OBJECT-COMPUTER.   IBM-PC.                                               
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS DIGITOS-FECHA IS "0" THRU "9"                                  
003800     SWITCH UPSI-3 IS SW-TRAZA-FILAS                                      
003900         ON STATUS IS TRAZA-FILAS-ACTIVA                                  
004000         OFF STATUS IS TRAZA-FILAS-INACTIVA.                              
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT PARAMETRO-RPT ASSIGN TO DISK                                  
004500     ORGANIZATION IS LINE SEQUENTIAL                                      
004600     FILE STATUS IS FS-PARM.                                              
004700                                                                          
004800     SELECT OPTIONAL MOVIMIENTOS ASSIGN TO DISK                           
004900     ORGANIZATION IS INDEXED                                              
005000     ACCESS MODE IS SEQUENTIAL                                            
005100     RECORD KEY IS TXN-REFERENCE                                          
005200     FILE STATUS IS FS-MOVTOS.                                            
005300                                                                          
005400     SELECT REPORTE-MOVIMIENTOS ASSIGN TO DISK                            
005500     ORGANIZATION IS LINE SEQUENTIAL                                      
005600     FILE STATUS IS FS-REPORTE.                                           
005700                                                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  PARAMETRO-RPT                                                        
006100     LABEL RECORD STANDARD                                                
006200     VALUE OF FILE-ID IS "parmrpt.dat".                                   
006300 01  LINEA-PARAMETRO              PIC X(60).                              
006400                                                                          
006500 FD  MOVIMIENTOS                                                          
006600     LABEL RECORD STANDARD                                                
006700     VALUE OF FILE-ID IS "movimientos.ubd".                               
006800 01  MOVIMIENTO-REG.                                                      
006900     02  TXN-REFERENCE           PIC X(19).                               
007000     02  TXN-STAN                PIC 9(6).                                
007100     02  TXN-FROM-ACCOUNT        PIC 9(20).                               
007200     02  TXN-TO-ACCOUNT          PIC 9(20).                               
007300     02  TXN-AMOUNT              PIC S9(17)V99.                           
007400     02  TXN-CURRENCY            PIC X(3).                                
007500     02  TXN-TYPE                PIC X(16).                               
007600     02  TXN-STATUS              PIC X(10).                               
007700     02  TXN-CHANNEL             PIC X(10).                               
007800     02  TXN-DESCRIPTION         PIC X(60).                               
007900     02  TXN-BALANCE-BEFORE      PIC S9(17)V99.                           
008000     02  TXN-BALANCE-AFTER       PIC S9(17)V99.                           
008100     02  TXN-FEE                 PIC S9(17)V99.                           
008200     02  TXN-TAX                 PIC S9(17)V99.                           
008300     02  TXN-DATE                PIC 9(14).                               
008400     02  FILLER                  PIC X(15).                               
008500                                                                          
008600 FD  REPORTE-MOVIMIENTOS                                                  
008700     LABEL RECORD STANDARD                                                
008800     VALUE OF FILE-ID IS "extracto.lst".                                  
008900 01  LINEA-REPORTE                PIC X(132).                             
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200 77  FS-PARM                     PIC X(2).                                
009300 77  FS-MOVTOS                   PIC X(2).                                
009400 77  FS-REPORTE                  PIC X(2).                                
009500                                                                          
009600 01  CAMPOS-FECHA.                                                        
009700     05  FECHA-SIS.                                                       
009800         10  ANO-SIS             PIC 9(4).                                
009900         10  MES-SIS             PIC 9(2).                                
010000         10  DIA-SIS             PIC 9(2).                                
010100     05  HORA-SIS.                                                        
010200         10  HORAS-SIS           PIC 9(2).                                
010300         10  MINUTOS-SIS         PIC 9(2).                                
010400         10  SEGUNDOS-SIS        PIC 9(2).                                
010500         10  MILISEGUNDOS-SIS    PIC 9(2).                                
010600     05  DIF-GMT-SIS             PIC S9(4).                               
010700                                                                          
010800*>> LINEA,DE,PARAMETROS: cuenta,fecha-inicio,fecha-fin                    
010900 01  W-TABLA-PARM.                                                        
011000     05  W-PARM-CAMPO OCCURS 3 TIMES PIC X(20).                           
011100                                                                          
011200 01  W-CUENTA-PARM                PIC 9(20).                              
011300 01  W-FECHA-INICIO-PARM          PIC 9(14).                              
011400 01  W-FECHA-INICIO-DESGLOSE REDEFINES W-FECHA-INICIO-PARM.               
011500     05  W-FIP-AAAAMMDD.                                                  
011510         10  W-FIP-ANO              PIC 9(4).                             
011520         10  W-FIP-MES              PIC 9(2).                             
011530         10  W-FIP-DIA              PIC 9(2).                             
011600     05  W-FIP-HHMMSS               PIC 9(6).                             
011700 01  W-FECHA-FIN-PARM             PIC 9(14).                              
011800 01  W-FECHA-FIN-DESGLOSE REDEFINES W-FECHA-FIN-PARM.                     
011900     05  W-FFP-AAAAMMDD.                                                  
011910         10  W-FFP-ANO              PIC 9(4).                             
011920         10  W-FFP-MES              PIC 9(2).                             
011930         10  W-FFP-DIA              PIC 9(2).                             
012000     05  W-FFP-HHMMSS               PIC 9(6).                             
012100                                                                          
012200 01  W-MAX-FILAS                  PIC 9(4) COMP VALUE 1000.               
012300 01  W-NUM-FILAS                  PIC 9(4) COMP VALUE 0.                  
012400 01  W-SUBIND-I                   PIC 9(4) COMP VALUE 0.                  
012500 01  W-SUBIND-J                   PIC 9(4) COMP VALUE 0.                  
012600 01  W-TABLA-LLENA-AVISADO        PIC X(1) VALUE "N".                     
012700     88  TABLA-LLENA-AVISADO      VALUE "S".                              
012800                                                                          
012900 01  W-CONTADOR-IMPRESAS          PIC 9(6) COMP VALUE 0.                  
013000                                                                          
013100*>> TABLA DE MOVIMIENTOS SELECCIONADOS, PENDIENTE DE ORDENAR              
013200 01  W-TABLA-MOVTOS.                                                      
013300     05  W-MOV-FILA OCCURS 1000 TIMES.                                    
013400         10  W-MOV-FECHA          PIC 9(14).                              
013500         10  W-MOV-REFERENCIA     PIC X(19).                              
013600         10  W-MOV-TIPO           PIC X(16).                              
013700         10  W-MOV-IMPORTE        PIC S9(17)V99.                          
013800         10  W-MOV-ESTADO         PIC X(10).                              
013900         10  W-MOV-DESCRIPCION    PIC X(60).                              
014000                                                                          
014100 01  W-FILA-TEMPORAL.                                                     
014200     05  W-TMP-FECHA              PIC 9(14).                              
014300     05  W-TMP-REFERENCIA         PIC X(19).                              
014400     05  W-TMP-TIPO               PIC X(16).                              
014500     05  W-TMP-IMPORTE            PIC S9(17)V99.                          
014600     05  W-TMP-ESTADO             PIC X(10).                              
014700     05  W-TMP-DESCRIPCION        PIC X(60).                              
014800                                                                          
014900 01  W-FECHA-VISTA REDEFINES W-TMP-FECHA.                                 
015000     05  W-FV-AAAAMMDD.                                                   
015010         10  W-FV-ANO               PIC 9(4).                             
015020         10  W-FV-MES               PIC 9(2).                             
015030         10  W-FV-DIA               PIC 9(2).                             
015100     05  W-FV-HHMMSS.                                                     
015110         10  W-FV-HORA              PIC 9(2).                             
015120         10  W-FV-MINUTO            PIC 9(2).                             
015130         10  W-FV-SEGUNDO           PIC 9(2).                             
015200                                                                          
015300 01  W-IMPORTE-EDITADO            PIC -ZZ,ZZZ,ZZZ,ZZ9.99.                 
015400 01  W-FECHA-EDITADA              PIC X(19).                              
015450                                                                          
015500 PROCEDURE DIVISION.                                                      
015600 0000-INICIO.                                                             
015700     OPEN INPUT PARAMETRO-RPT.                                            
015800     IF FS-PARM NOT = "00"                                                
015900         DISPLAY "BANKRPT - NO SE PUEDE ABRIR PARMRPT.DAT"                
016000         GOBACK                                                           
016100     END-IF.                                                              
016200     READ PARAMETRO-RPT                                                   
016300         AT END                                                           
016400             DISPLAY "BANKRPT - PARMRPT.DAT VACIO"                        
016500             CLOSE PARAMETRO-RPT                                          
016600             GOBACK                                                       
016700     END-READ.                                                            
016800     CLOSE PARAMETRO-RPT.                                                 
016900                                                                          
017000     UNSTRING LINEA-PARAMETRO DELIMITED BY ","                            
017100         INTO W-PARM-CAMPO(1) W-PARM-CAMPO(2) W-PARM-CAMPO(3)             
017200     END-UNSTRING.                                                        
017300     MOVE W-PARM-CAMPO(1) TO W-CUENTA-PARM.                               
017400     MOVE W-PARM-CAMPO(2) TO W-FECHA-INICIO-PARM.                         
017500     MOVE W-PARM-CAMPO(3) TO W-FECHA-FIN-PARM.                            
017510     IF W-FECHA-INICIO-PARM NOT IS DIGITOS-FECHA                          
017520         OR W-FECHA-FIN-PARM NOT IS DIGITOS-FECHA                         
017530         DISPLAY "BANKRPT - PARMRPT.DAT CON FECHAS NO NUMERICAS"          
017540         GOBACK                                                           
017550     END-IF.                                                              
017560     IF W-FIP-MES < 1 OR W-FIP-MES > 12 OR W-FIP-DIA < 1                  
017570         OR W-FIP-DIA > 31 OR W-FFP-MES < 1 OR W-FFP-MES > 12             
017580         OR W-FFP-DIA < 1 OR W-FFP-DIA > 31                               
017590         DISPLAY "BANKRPT - PARMRPT.DAT CON FECHAS DE PERIODO "           
017592             "FUERA DE RANGO (MES/DIA)"                                   
017594         GOBACK                                                           
017600     END-IF.                                                              
017650                                                                          
017700     OPEN INPUT MOVIMIENTOS.                                              
017800     IF FS-MOVTOS NOT = "00"                                              
017900         DISPLAY "BANKRPT - NO SE PUEDE ABRIR MOVIMIENTOS.UBD"            
018000         GOBACK                                                           
018100     END-IF.                                                              
018200     OPEN OUTPUT REPORTE-MOVIMIENTOS.                                     
018300     IF FS-REPORTE NOT = "00"                                             
018400         DISPLAY "BANKRPT - NO SE PUEDE ABRIR EXTRACTO.LST"               
018500         CLOSE MOVIMIENTOS                                                
018600         GOBACK                                                           
018700     END-IF.                                                              
018800                                                                          
018900     PERFORM 1000-LEER-MOVIMIENTOS-CUENTA THRU 1000-EXIT.                 
019000     PERFORM 1500-ORDENAR-TABLA THRU 1500-EXIT.                           
019100     PERFORM 0500-IMPRIMIR-CABECERA THRU 0500-EXIT.                       
019200     PERFORM 2000-IMPRIMIR-DETALLE THRU 2000-EXIT.                        
019300     PERFORM 9000-IMPRIMIR-PIE THRU 9000-EXIT.                            
019400                                                                          
019500     CLOSE MOVIMIENTOS.                                                   
019600     CLOSE REPORTE-MOVIMIENTOS.                                           
019700     GOBACK.                                                              
019800                                                                          
019900*----------------------------------------------------------------         
020000* 0500-IMPRIMIR-CABECERA - TITULO Y PERIODO DEL EXTRACTO.                 
020100*----------------------------------------------------------------         
020200 0500-IMPRIMIR-CABECERA.                                                  
020300     MOVE SPACES TO LINEA-REPORTE.                                        
020400     STRING "UNIZARBANK - EXTRACTO DE MOVIMIENTOS"                        
020500         DELIMITED BY SIZE INTO LINEA-REPORTE.                            
020600     WRITE LINEA-REPORTE.                                                 
020700                                                                          
020800     MOVE SPACES TO LINEA-REPORTE.                                        
020900     STRING "CUENTA: " W-CUENTA-PARM                                      
021000         "   DESDE: " W-FECHA-INICIO-PARM                                 
021100         "   HASTA: " W-FECHA-FIN-PARM                                    
021200         DELIMITED BY SIZE INTO LINEA-REPORTE.                            
021300     WRITE LINEA-REPORTE.                                                 
021400                                                                          
021500     MOVE SPACES TO LINEA-REPORTE.                                        
021600     WRITE LINEA-REPORTE.                                                 
021700 0500-EXIT.                                                               
021800     EXIT.                                                                
021900                                                                          
022000*----------------------------------------------------------------         
022100* 1000-LEER-MOVIMIENTOS-CUENTA - ReportingService, LECTURA                
022200* SECUENCIAL COMPLETA DE MOVIMIENTOS.UBD, FILTRANDO POR CUENTA            
022300* (ORIGEN O DESTINO) Y POR EL PERIODO SOLICITADO.                         
022400*----------------------------------------------------------------         
022500 1000-LEER-MOVIMIENTOS-CUENTA.                                            
022600     READ MOVIMIENTOS                                                     
022700         AT END                                                           
022800             GO TO 1000-EXIT                                              
022900     END-READ.                                                            
023000                                                                          
023100     IF (TXN-FROM-ACCOUNT = W-CUENTA-PARM                                 
023200             OR TXN-TO-ACCOUNT = W-CUENTA-PARM)                           
023300         AND TXN-DATE >= W-FECHA-INICIO-PARM                              
023400         AND TXN-DATE <= W-FECHA-FIN-PARM                                 
023500         PERFORM 1100-AGREGAR-FILA THRU 1100-EXIT                         
023600     END-IF.                                                              
023700                                                                          
023800     GO TO 1000-LEER-MOVIMIENTOS-CUENTA.                                  
023900 1000-EXIT.                                                               
024000     EXIT.                                                                
024100                                                                          
024200*----------------------------------------------------------------         
024300* 1100-AGREGAR-FILA - AÑADE UNA FILA A LA TABLA, RESPETANDO EL            
024400* LIMITE DE W-MAX-FILAS (SIN TRUNCAR SILENCIOSAMENTE).                    
024500*----------------------------------------------------------------         
024600 1100-AGREGAR-FILA.                                                       
024700     IF W-NUM-FILAS >= W-MAX-FILAS                                        
024800         IF NOT TABLA-LLENA-AVISADO                                       
024900             DISPLAY "BANKRPT - TABLA DE MOVIMIENTOS LLENA, "             
025000                 "SE DESCARTAN FILAS ADICIONALES DE LA CUENTA "           
025100                 W-CUENTA-PARM                                            
025200             MOVE "S" TO W-TABLA-LLENA-AVISADO                            
025300         END-IF                                                           
025400         GO TO 1100-EXIT                                                  
025500     END-IF.                                                              
025600                                                                          
025700     ADD 1 TO W-NUM-FILAS.                                                
025710     IF TRAZA-FILAS-ACTIVA                                                
025720         DISPLAY "BANKRPT - FILA " W-NUM-FILAS " REF "                    
025730             TXN-REFERENCE " FECHA " TXN-DATE                             
025740     END-IF.                                                              
025800     MOVE TXN-DATE        TO W-MOV-FECHA(W-NUM-FILAS).                    
025900     MOVE TXN-REFERENCE   TO W-MOV-REFERENCIA(W-NUM-FILAS).               
026000     MOVE TXN-TYPE        TO W-MOV-TIPO(W-NUM-FILAS).                     
026100     MOVE TXN-AMOUNT      TO W-MOV-IMPORTE(W-NUM-FILAS).                  
026200     MOVE TXN-STATUS      TO W-MOV-ESTADO(W-NUM-FILAS).                   
026300     MOVE TXN-DESCRIPTION TO W-MOV-DESCRIPCION(W-NUM-FILAS).              
026400 1100-EXIT.                                                               
026500     EXIT.                                                                
026600                                                                          
026700*----------------------------------------------------------------         
026800* 1500-ORDENAR-TABLA - ORDENACION POR FECHA ASCENDENTE, METODO            
026900* DE BURBUJA SOBRE LA TABLA EN MEMORIA (SIN VERBO SORT).                  
027000*----------------------------------------------------------------         
027100 1500-ORDENAR-TABLA.                                                      
027200     IF W-NUM-FILAS < 2                                                   
027300         GO TO 1500-EXIT                                                  
027400     END-IF.                                                              
027500                                                                          
027600     PERFORM 1510-BUCLE-EXTERNO THRU 1510-EXIT                            
027700         VARYING W-SUBIND-I FROM 1 BY 1                                   
027800         UNTIL W-SUBIND-I > W-NUM-FILAS - 1.                              
027900 1500-EXIT.                                                               
028000     EXIT.                                                                
028100                                                                          
028200*----------------------------------------------------------------         
028300* 1510-BUCLE-EXTERNO / 1520-BUCLE-INTERNO - LAS DOS PASADAS DEL           
028400* METODO DE BURBUJA, UNA POR CADA NIVEL PERFORM VARYING.                  
028500*----------------------------------------------------------------         
028600 1510-BUCLE-EXTERNO.                                                      
028700     PERFORM 1520-BUCLE-INTERNO THRU 1520-EXIT                            
028800         VARYING W-SUBIND-J FROM 1 BY 1                                   
028900         UNTIL W-SUBIND-J > W-NUM-FILAS - W-SUBIND-I.                     
029000 1510-EXIT.                                                               
029100     EXIT.                                                                
029200                                                                          
029300 1520-BUCLE-INTERNO.                                                      
029400     IF W-MOV-FECHA(W-SUBIND-J) > W-MOV-FECHA(W-SUBIND-J + 1)             
029500         PERFORM 1550-INTERCAMBIAR-FILAS THRU 1550-EXIT                   
029600     END-IF.                                                              
029700 1520-EXIT.                                                               
029800     EXIT.                                                                
029900                                                                          
030000 1550-INTERCAMBIAR-FILAS.                                                 
030100     MOVE W-MOV-FILA(W-SUBIND-J)     TO W-FILA-TEMPORAL.                  
030200     MOVE W-MOV-FILA(W-SUBIND-J + 1) TO W-MOV-FILA(W-SUBIND-J).           
030300     MOVE W-FILA-TEMPORAL             TO                                  
030400         W-MOV-FILA(W-SUBIND-J + 1).                                      
030500 1550-EXIT.                                                               
030600     EXIT.                                                                
030700                                                                          
030800*----------------------------------------------------------------         
030900* 2000-IMPRIMIR-DETALLE - UNA LINEA POR MOVIMIENTO, EN EL ORDEN           
031000* YA ORDENADO DE LA TABLA.                                                
031100*----------------------------------------------------------------         
031200 2000-IMPRIMIR-DETALLE.                                                   
031300     IF W-NUM-FILAS = 0                                                   
031400         GO TO 2000-EXIT                                                  
031500     END-IF.                                                              
031600                                                                          
031700     PERFORM 2010-IMPRIMIR-FILA THRU 2010-EXIT                            
031800         VARYING W-SUBIND-I FROM 1 BY 1                                   
031900         UNTIL W-SUBIND-I > W-NUM-FILAS.                                  
032000 2000-EXIT.                                                               
032100     EXIT.                                                                
032200                                                                          
032300 2010-IMPRIMIR-FILA.                                                      
032400     MOVE W-MOV-IMPORTE(W-SUBIND-I) TO W-IMPORTE-EDITADO.                 
032410     MOVE W-MOV-FECHA(W-SUBIND-I) TO W-TMP-FECHA.                         
032420     STRING W-FV-ANO "-" W-FV-MES "-" W-FV-DIA " "                        
032430         W-FV-HORA ":" W-FV-MINUTO ":" W-FV-SEGUNDO                       
032440         DELIMITED BY SIZE INTO W-FECHA-EDITADA.                          
032500     MOVE SPACES TO LINEA-REPORTE.                                        
032600     STRING W-FECHA-EDITADA               " "                             
032700         W-MOV-REFERENCIA(W-SUBIND-I)       " "                           
032800         W-MOV-TIPO(W-SUBIND-I)             " "                           
032900         W-IMPORTE-EDITADO                  " "                           
033000         W-MOV-ESTADO(W-SUBIND-I)           " "                           
033100         W-MOV-DESCRIPCION(W-SUBIND-I)                                    
033200         DELIMITED BY SIZE INTO LINEA-REPORTE.                            
033300     WRITE LINEA-REPORTE.                                                 
033400     ADD 1 TO W-CONTADOR-IMPRESAS.                                        
033500 2010-EXIT.                                                               
033600     EXIT.                                                                
033700                                                                          
033800*----------------------------------------------------------------         
033900* 9000-IMPRIMIR-PIE - CONTROL TOTAL: NUMERO DE MOVIMIENTOS                
034000* IMPRESOS (UNICO TOTAL DEL EXTRACTO, SIN SUBTOTALES POR TIPO).           
034100*----------------------------------------------------------------         
034200 9000-IMPRIMIR-PIE.                                                       
034300     MOVE SPACES TO LINEA-REPORTE.                                        
034400     WRITE LINEA-REPORTE.                                                 
034500     MOVE SPACES TO LINEA-REPORTE.                                        
034600     STRING "TOTAL MOVIMIENTOS IMPRESOS: " W-CONTADOR-IMPRESAS            
034700         DELIMITED BY SIZE INTO LINEA-REPORTE.                            
034800     WRITE LINEA-REPORTE.                                                 
034900     DISPLAY "BANKRPT - GENERADO EXTRACTO PARA LA CUENTA "                
035000         W-CUENTA-PARM " CON " W-CONTADOR-IMPRESAS                        
035100         " MOVIMIENTOS".                                                  
035200 9000-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
